000100*****************************************************************
000110*                                                               *
000120*     E R M A I N   -   R E I M B U R S E M E N T   R U N     *
000130*             D R I V E R                                      *
000140*                                                               *
000150*             Top level - run from JCL/scheduler, calls all    *
000160*             other reimbursement modules in turn.              *
000170*                                                               *
000180*****************************************************************
000190*
000200 identification          division.
000210*
000220 program-id.             ermain.
000230 author.                 k f wong.
000240 installation.           finance office systems unit.
000250 date-written.           10/05/1988.
000260 date-compiled.
000270 security.               confidential - internal use only.
000280*
000290* Remarks.   Top of the reimbursement suite.  Reads the one-record
000300*            run control file and, for a single-month request,
000310*            derives that month's window and calls Erisdrpt once;
000320*            for a multi-claim comprehensive request, scans the
000330*            validated claim file for the distinct months covered
000340*            by the selected claims and calls Erisdrpt once per
000350*            month.  Erfinrpt and Errctmft are each called once
000360*            regardless of mode - they build their own combined
000370*            or windowed selection from Er-Lnk-Mode.  Eredit is
000380*            always called first so the edit pass and reject
000390*            listing are current before any report is built.
000400*            Finishes by writing the run summary line set.
000410*
000420* Called by:              none - run directly.
000430* Calls:                  eredit, er000, erisdrpt, erfinrpt,
000440*                         errctmft.
000450*
000460* Files used:
000470*            ER-Control-File     input   one record per run
000480*            ER-Good-Claim-File  input   validated claims, read
000490*                                         only to derive covered
000500*                                         months in multi-claim
000510*                                         mode
000520*            ER-Print-File       output  run summary, name set
000530*                                         locally to "run_summary"
000540*
000550*****************************************************************
000560* Change log.
000570*****************************************************************
000580* 10/05/1988 kfw - created for the reimbursement suite, chained
000590*                  call shape taken from py000's start-of-day
000600*                  driver.
000610* 03/11/1990 kfw - single-month path now shares the same month
000620*                  table loop as the comprehensive path, one
000630*                  entry instead of a separate branch.
000640* 09/08/1994 slc - claim id table increased in step with the
000650*                  other reimbursement programs (see erisdrpt
000660*                  log).
000670* 21/10/1999 wpc - y2k readiness review.  period string and
000680*                  window fields already carry full century.  no
000690*                  changes required.
000700* 04/06/2015 myt - reject count now added even when the control
000710*                  record fails to read, was left at zero before.
000720* 05/03/2026 vbc - reworked for the current reimbursement module,
000730*                  distinct-month derivation and run summary
000740*                  writing added.
000750* 06/03/2026 vbc - Copy "wsermon.cob" added to working-storage -
000760*                  the Er-Mon-* fields it declares are used
000770*                  throughout Ad010-Ad100 and Ah020 but the
000780*                  copybook itself had been left out.  Prog-Name
000790*                  77 level also added, brought in line with the
000800*                  rest of the suite.
000810* 07/03/2026 vbc - Class/Upsi clauses dropped from Special-Names,
000820*                  neither was ever referenced.  Top-Of-Form kept
000830*                  and now genuinely fires on the run summary
000840*                  heading line.  Ws-File-Status-Area regrouped
000850*                  under Ws-File-Statuses with Ws-File-Statuses-
000860*                  Flat redefining it, and Ah010-Write-Summary now
000870*                  prints a warning line whenever any of the run's
000880*                  three file statuses came back non-zero.
000890*****************************************************************
000900*
000910 environment             division.
000920*
000930 configuration           section.
000940 special-names.
000950     c01 is top-of-form.
000960*
000970 input-output            section.
000980 file-control.
000990*
001000 copy "selerctl.cob".
001010 copy "selergcl.cob".
001020 copy "selerprt.cob".
001030*
001040 data                    division.
001050*
001060 file section.
001070*
001080 copy "fderctl.cob".
001090 copy "fdergcl.cob".
001100 copy "fderprt.cob".
001110*
001120 working-storage section.
001130*
001140 77  Prog-Name               pic x(15) value "ERMAIN (2.1.00)".
001150*
001160 01  ws-file-status-area.
001170     03  ws-file-statuses.
001180         05  er-control-status       pic xx  value zero.
001190         05  er-good-claim-status    pic xx  value zero.
001200         05  er-print-status         pic xx  value zero.
001210     03  ws-file-statuses-flat redefines ws-file-statuses
001220                             pic x(6).
001230     03  er-print-file-name      pic x(30) value spaces.
001240*
001250 01  ws-eof-flags.
001260     03  ws-claim-eof            pic x   value "N".
001270         88  ws-claim-at-eof         value "Y".
001280*
001290 01  ws-work-fields.
001300     03  ws-found-flag           pic x      value "N".
001310         88  ws-claim-found          value "Y".
001320     03  ws-month-found-flag     pic x      value "N".
001330         88  ws-month-found          value "Y".
001340     03  ws-run-ok-flag          pic x      value "Y".
001350         88  ws-run-ok               value "Y".
001360*
001370* Bubble sort work - the month table never holds more than 12
001380* entries so an insertion pass followed by a straight bubble sort
001390* is plenty, no need for the SORT verb over so small a set.
001400*
001410 01  ws-sort-work.
001420     03  ws-sort-i               pic 99     comp.
001430     03  ws-sort-j               pic 99     comp.
001440     03  ws-sort-key-a           pic 9(6)   comp.
001450     03  ws-sort-key-b           pic 9(6)   comp.
001460     03  ws-mon-swap-year        pic 9(4)   comp.
001470     03  ws-mon-swap-month       pic 99     comp.
001480*
001490* Running totals, folded into the summary line set at the end.
001500*
001510 01  ws-totals.
001520     03  ws-tot-reports          pic 9(3)   comp value zero.
001530     03  ws-tot-isd-lines        pic 9(6)   comp value zero.
001540     03  ws-tot-fin-lines        pic 9(6)   comp value zero.
001550     03  ws-tot-receipts         pic 9(6)   comp value zero.
001560     03  ws-tot-rejected         pic 9(6)   comp value zero.
001570*
001580* Year/month held as display digits so they can be STRUNG into
001590* both the accounting period text and the report file name -
001600* Er-Lnk-Year/Month are comp and cannot be STRING operands.
001610*
001620 01  ws-period-text.
001630     03  ws-pt-year              pic 9(4).
001640     03  ws-pt-dash              pic x      value "-".
001650     03  ws-pt-month             pic 99.
001660 01  ws-period-text-r redefines ws-period-text
001670                             pic x(7).
001680*
001690* Edited counters for the summary lines.
001700*
001710 01  ws-sum-edit.
001720     03  ws-se-months            pic zz9.
001730     03  ws-se-isd-lines         pic zzzzz9.
001740     03  ws-se-fin-lines         pic zzzzz9.
001750     03  ws-se-receipts          pic zzzzz9.
001760     03  ws-se-rejected          pic zzzzz9.
001770*
001780* One text line built here, then flattened over the shared print
001790* record the way Errctmft flattens its manifest line.
001800*
001810 01  ws-sum-line-parts.
001820     03  ws-sl-text              pic x(70).
001830     03  filler                  pic x(63)  value spaces.
001840 01  ws-sum-line-flat redefines ws-sum-line-parts
001850                             pic x(133).
001860*
001870* Er-Lnk-Data is owned here - ermain is the top of the chain and
001880* passes it by reference to every module it calls below.
001890*
001900 copy "wserlnk.cob".
001910*
001920* Distinct covered-months table (U1) - built by Ad010 below and
001930* walked again by Ae010 and Ah020.
001940*
001950 copy "wsermon.cob".
001960*
001970 procedure division.
001980*
001990 aa010-main              section.
002000*
002010     perform  ab010-open-control    thru ab010-exit.
002020     perform  ab020-read-control    thru ab020-exit.
002030     perform  ac010-call-eredit     thru ac010-exit.
002040     if       ws-run-ok
002050              perform ad010-build-month-table thru ad010-exit
002060              perform ae010-run-isd-reports    thru ae010-exit
002070              perform af010-run-financial      thru af010-exit
002080              perform ag010-run-manifest       thru ag010-exit
002090     end-if.
002100     perform  ah010-write-summary   thru ah010-exit.
002110     stop     run.
002120*
002130 aa010-exit.
002140     exit     section.
002150*
002160 ab010-open-control      section.
002170*
002180     open     input er-control-file.
002190*
002200 ab010-exit.
002210     exit     section.
002220*
002230 ab020-read-control      section.
002240*
002250     read     er-control-file
002260              at end     move "N" to ws-run-ok-flag
002270              not at end
002280                 perform ab021-load-control thru ab021-exit
002290     end-read.
002300     close    er-control-file.
002310*
002320 ab020-exit.
002330     exit     section.
002340*
002350 ab021-load-control      section.
002360*
002370     move     ctl-mode          to er-lnk-mode.
002380     move     ctl-period        to er-lnk-period.
002390     if       ctl-mode-multi
002400              move  ctl-claim-count  to er-lnk-claim-count
002410              move  ctl-claim-id-tbl to er-lnk-claim-id-tbl
002420     end-if.
002430*
002440 ab021-exit.
002450     exit     section.
002460*
002470 ac010-call-eredit       section.
002480*
002490     call     "EREDIT" using er-lnk-data.
002500     add      er-lnk-reject-count to ws-tot-rejected.
002510*
002520 ac010-exit.
002530     exit     section.
002540*
002550 ad010-build-month-table section.
002560*
002570     move     zero to er-mon-count.
002580     if       er-lnk-mode-month
002590              perform ad020-parse-single-period thru ad020-exit
002600     else
002610              perform ad030-scan-claim-months   thru ad030-exit
002620              perform ad080-sort-months         thru ad080-exit
002630     end-if.
002640*
002650 ad010-exit.
002660     exit     section.
002670*
002680 ad020-parse-single-period section.
002690*
002700     set      er-lnk-fn-parse to true.
002710     call     "ER000" using er-lnk-data.
002720     if       er-lnk-invalid
002730              move "N" to ws-run-ok-flag
002740     else
002750              add   1 to er-mon-count
002760              move  er-lnk-year  to er-mon-year  (er-mon-count)
002770              move  er-lnk-month to er-mon-month (er-mon-count)
002780     end-if.
002790*
002800 ad020-exit.
002810     exit     section.
002820*
002830 ad030-scan-claim-months section.
002840*
002850     open     input er-good-claim-file.
002860     move     "N" to ws-claim-eof.
002870     perform  ad040-read-claim-month thru ad040-exit
002880              until ws-claim-at-eof.
002890     close    er-good-claim-file.
002900*
002910 ad030-exit.
002920     exit     section.
002930*
002940 ad040-read-claim-month  section.
002950*
002960     read     er-good-claim-file
002970              at end set ws-claim-at-eof to true
002980              not at end
002990                   perform ad050-consider-claim-month
003000                        thru ad050-exit
003010     end-read.
003020*
003030 ad040-exit.
003040     exit     section.
003050*
003060 ad050-consider-claim-month section.
003070*
003080     move     "N" to ws-found-flag.
003090     set      er-lnk-id-ix to 1.
003100     search   er-lnk-claim-id-tbl
003110              at end
003120                 continue
003130              when er-lnk-claim-id-tbl (er-lnk-id-ix) = clm-id
003140                 move "Y" to ws-found-flag
003150     end-search.
003160     if       not ws-claim-found
003170              go to ad050-exit
003180     end-if.
003190*
003200     move     clm-from-date to er-lnk-claim-date.
003210     set      er-lnk-fn-window to true.
003220     call     "ER000" using er-lnk-data.
003230     perform  ad060-insert-month thru ad060-exit.
003240*
003250 ad050-exit.
003260     exit     section.
003270*
003280 ad060-insert-month      section.
003290*
003300     move     "N" to ws-month-found-flag.
003310     set      er-mon-ix to 1.
003320     search   er-mon-entry
003330              at end
003340                 continue
003350              when er-mon-year  (er-mon-ix) = er-lnk-year
003360                   and er-mon-month (er-mon-ix) = er-lnk-month
003370                 move "Y" to ws-month-found-flag
003380     end-search.
003390     if       not ws-month-found
003400              if    er-mon-count < 12
003410                    add  1 to er-mon-count
003420                    move er-lnk-year  to er-mon-year
003430                                          (er-mon-count)
003440                    move er-lnk-month to er-mon-month
003450                                          (er-mon-count)
003460              end-if
003470     end-if.
003480*
003490 ad060-exit.
003500     exit     section.
003510*
003520* Straight bubble sort, ascending on year then month - the table
003530* never holds more than 12 rows so a full pass every time costs
003540* nothing worth avoiding.
003550*
003560 ad080-sort-months       section.
003570*
003580     if       er-mon-count > 1
003590              perform ad090-outer-pass thru ad090-exit
003600                       varying ws-sort-i from 1 by 1
003610                       until ws-sort-i >= er-mon-count
003620     end-if.
003630*
003640 ad080-exit.
003650     exit     section.
003660*
003670 ad090-outer-pass        section.
003680*
003690     perform  ad100-inner-compare thru ad100-exit
003700              varying ws-sort-j from 1 by 1
003710              until ws-sort-j > er-mon-count - ws-sort-i.
003720*
003730 ad090-exit.
003740     exit     section.
003750*
003760 ad100-inner-compare     section.
003770*
003780     compute  ws-sort-key-a =
003790              er-mon-year (ws-sort-j) * 100
003800              + er-mon-month (ws-sort-j).
003810     compute  ws-sort-key-b =
003820              er-mon-year (ws-sort-j + 1) * 100
003830              + er-mon-month (ws-sort-j + 1).
003840     if       ws-sort-key-a > ws-sort-key-b
003850              move er-mon-year  (ws-sort-j) to ws-mon-swap-year
003860              move er-mon-month (ws-sort-j) to ws-mon-swap-month
003870              move er-mon-year  (ws-sort-j + 1)
003880                                to er-mon-year  (ws-sort-j)
003890              move er-mon-month (ws-sort-j + 1)
003900                                to er-mon-month (ws-sort-j)
003910              move ws-mon-swap-year
003920                                to er-mon-year  (ws-sort-j + 1)
003930              move ws-mon-swap-month
003940                                to er-mon-month (ws-sort-j + 1)
003950     end-if.
003960*
003970 ad100-exit.
003980     exit     section.
003990*
004000 ae010-run-isd-reports   section.
004010*
004020     perform  ae020-run-one-month thru ae020-exit
004030              varying er-mon-ix from 1 by 1
004040              until er-mon-ix > er-mon-count.
004050*
004060 ae010-exit.
004070     exit     section.
004080*
004090 ae020-run-one-month     section.
004100*
004110     move     er-mon-year  (er-mon-ix) to ws-pt-year.
004120     move     er-mon-month (er-mon-ix) to ws-pt-month.
004130     move     ws-period-text-r to er-lnk-period.
004140     set      er-lnk-fn-parse to true.
004150     call     "ER000" using er-lnk-data.
004160*
004170     move     spaces to er-lnk-rpt-name.
004180     string   "isd_reimbursement_"  delimited by size
004190              ws-pt-year             delimited by size
004200              "_"                    delimited by size
004210              ws-pt-month            delimited by size
004220              into er-lnk-rpt-name.
004230*
004240     call     "ERISDRPT" using er-lnk-data.
004250     move     er-lnk-line-count to er-mon-lines (er-mon-ix).
004260     add      er-lnk-line-count to ws-tot-isd-lines.
004270     if       er-lnk-line-count > 0
004280              add 1 to ws-tot-reports
004290     end-if.
004300*
004310 ae020-exit.
004320     exit     section.
004330*
004340 af010-run-financial     section.
004350*
004360     move     "financial_expense_report" to er-lnk-rpt-name.
004370     call     "ERFINRPT" using er-lnk-data.
004380     move     er-lnk-line-count to ws-tot-fin-lines.
004390     if       er-lnk-line-count > 0
004400              add 1 to ws-tot-reports
004410     end-if.
004420*
004430 af010-exit.
004440     exit     section.
004450*
004460 ag010-run-manifest      section.
004470*
004480     move     "receipts_manifest" to er-lnk-rpt-name.
004490     call     "ERRCTMFT" using er-lnk-data.
004500     move     er-lnk-line-count to ws-tot-receipts.
004510     if       er-lnk-line-count > 0
004520              add 1 to ws-tot-reports
004530     end-if.
004540*
004550 ag010-exit.
004560     exit     section.
004570*
004580 ah010-write-summary     section.
004590*
004600     move     "run_summary" to er-print-file-name.
004610     open     output er-print-file.
004620*
004630     move     spaces to ws-sl-text.
004640     move     "REIMBURSEMENT RUN SUMMARY" to ws-sl-text.
004650     write    er-print-line from ws-sum-line-flat
004660              after advancing top-of-form.
004670*
004680     if       ws-file-statuses-flat not = "000000"
004690              move  spaces to ws-sl-text
004700              string "FILE STATUS WARNING : " delimited by size
004710                     ws-file-statuses-flat     delimited by size
004720                     into ws-sl-text
004730              write  er-print-line from ws-sum-line-flat
004740     end-if.
004750*
004760     move     er-mon-count to ws-se-months.
004770     move     spaces to ws-sl-text.
004780     string   "MONTHS COVERED      : " delimited by size
004790              ws-se-months              delimited by size
004800              into ws-sl-text.
004810     write    er-print-line from ws-sum-line-flat.
004820*
004830     perform  ah020-write-month-line thru ah020-exit
004840              varying er-mon-ix from 1 by 1
004850              until er-mon-ix > er-mon-count.
004860*
004870     move     ws-tot-fin-lines to ws-se-fin-lines.
004880     move     spaces to ws-sl-text.
004890     string   "FINANCIAL LINES     : " delimited by size
004900              ws-se-fin-lines           delimited by size
004910              into ws-sl-text.
004920     write    er-print-line from ws-sum-line-flat.
004930*
004940     move     ws-tot-receipts to ws-se-receipts.
004950     move     spaces to ws-sl-text.
004960     string   "RECEIPTS MANIFESTED : " delimited by size
004970              ws-se-receipts            delimited by size
004980              into ws-sl-text.
004990     write    er-print-line from ws-sum-line-flat.
005000*
005010     move     ws-tot-rejected to ws-se-rejected.
005020     move     spaces to ws-sl-text.
005030     string   "RECORDS REJECTED    : " delimited by size
005040              ws-se-rejected            delimited by size
005050              into ws-sl-text.
005060     write    er-print-line from ws-sum-line-flat.
005070*
005080     close    er-print-file.
005090*
005100 ah010-exit.
005110     exit     section.
005120*
005130 ah020-write-month-line  section.
005140*
005150     move     er-mon-year  (er-mon-ix) to ws-pt-year.
005160     move     er-mon-month (er-mon-ix) to ws-pt-month.
005170     move     er-mon-lines (er-mon-ix) to ws-se-isd-lines.
005180     move     spaces to ws-sl-text.
005190     string   "  ISD "              delimited by size
005200              ws-pt-year             delimited by size
005210              "-"                    delimited by size
005220              ws-pt-month            delimited by size
005230              " LINES           : " delimited by size
005240              ws-se-isd-lines        delimited by size
005250              into ws-sl-text.
005260     write    er-print-line from ws-sum-line-flat.
005270*
005280 ah020-exit.
005290     exit     section.
005300*
