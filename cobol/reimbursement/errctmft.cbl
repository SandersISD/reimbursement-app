000100*****************************************************************
000110*                                                               *
000120*     E R R C T M F T   -   R E C E I P T S   M A N I F E S T *
000130*             B U I L D E R                                    *
000140*                                                               *
000150*             Plain sequential print, no Report Writer.        *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*
000210 program-id.             errctmft.
000220 author.                 k f wong.
000230 installation.           finance office systems unit.
000240 date-written.           02/05/1988.
000250 date-compiled.
000260 security.               confidential - internal use only.
000270*
000280* Remarks.   Called once per run by ermain, after erfinrpt.  Scans
000290*            the validated claim file for claims carrying a non-
000300*            blank Clm-Upload-Path and writes one manifest line
000310*            per receipt, pairing the original upload path with
000320*            the archive filename the receipt is to be renamed
000330*            to.  In month mode the archive name is built from the
000340*            alias and claim id; in multi-claim mode it is built
000350*            from the claim id and a run-global 2 digit counter
000360*            that advances only for claims that actually carry a
000370*            receipt.  Claims with a blank upload path are skipped
000380*            without comment - they simply have nothing to
000390*            manifest.
000400*
000410* Called by:              ermain.
000420* Calls:                  none.
000430*
000440* Files used:
000450*            ER-Good-Claim-File  input   validated claims
000460*            ER-Print-File       output  receipts manifest,
000470*                                         name set by the caller
000480*                                         in Er-Lnk-Rpt-Name
000490*
000500*****************************************************************
000510* Change log.
000520*****************************************************************
000530* 02/05/1988 kfw - created for the reimbursement suite, extension
000540*                  scan taken from the shape of eredit's upload
000550*                  path check.
000560* 19/07/1992 kfw - archive name widened, some alias names were
000570*                  running past the old column and wrapping.
000580* 09/08/1994 slc - claim table work enlarged for the year-end
000590*                  comprehensive run (see erisdrpt/erfinrpt logs).
000600* 21/10/1999 wpc - y2k readiness review.  no date fields carried
000610*                  by this program.  no changes required.
000620* 04/06/2015 myt - alias name now blanked correctly when the claim
000630*                  carries none, was showing low-values.
000640* 28/02/2026 vbc - reworked for the current reimbursement module,
000650*                  two archive naming schemes added for month mode
000660*                  and multi-claim mode.
000670* 06/03/2026 vbc - Ws-Manifest-Record column order corrected to
000680*                  claim id / original filename / archive filename
000690*                  per the manifest layout, and the original
000700*                  filename column widened - see the note against
000710*                  Ws-Manifest-Record itself.  Prog-Name 77 level
000720*                  also added, brought in line with the rest of
000730*                  the suite.
000740* 07/03/2026 vbc - Class/Upsi clauses dropped from Special-Names,
000750*                  neither was ever referenced.  Top-Of-Form kept
000760*                  and now genuinely fires, on the first manifest
000770*                  line written each run.  Ws-Trim-Chars added,
000780*                  redefining Ws-Trim-Source as a character table,
000790*                  and Aa034b-Scan-Back now walks it by subscript
000800*                  instead of reference modification.
000810*****************************************************************
000820*
000830 environment             division.
000840*
000850 configuration           section.
000860 special-names.
000870     c01 is top-of-form.
000880*
000890 input-output            section.
000900 file-control.
000910*
000920 copy "selergcl.cob".
000930 copy "selerprt.cob".
000940*
000950 data                    division.
000960*
000970 file section.
000980*
000990 copy "fdergcl.cob".
001000 copy "fderprt.cob".
001010*
001020 working-storage section.
001030*
001040 77  Prog-Name               pic x(17) value "ERRCTMFT (2.0.02)".
001050*
001060 01  ws-file-status-area.
001070     03  er-good-claim-status    pic xx  value zero.
001080     03  er-print-status         pic xx  value zero.
001090     03  er-print-file-name      pic x(30) value spaces.
001100*
001110 01  ws-eof-flags.
001120     03  ws-claim-eof            pic x   value "N".
001130         88  ws-claim-at-eof         value "Y".
001140*
001150 01  ws-work-fields.
001160     03  ws-line-count           pic 9(5)   comp.
001170     03  ws-found-flag           pic x      value "N".
001180         88  ws-claim-found          value "Y".
001190     03  ws-manifest-ctr         pic 99     comp value zero.
001200     03  ws-first-line-flag      pic x      value "Y".
001210         88  ws-first-line           value "Y".
001220*
001230* Extension check - scans the upload path backward for the last
001240* dot, the way aa023/aa024 in eredit locate it.  No table lookup
001250* here, the extension was already validated at the edit step.
001260*
001270 01  ws-ext-check.
001280     03  ws-ext-work             pic x(255).
001290     03  ws-ext-cand             pic x(10)  value spaces.
001300     03  ws-ext-len              pic 9(3)   comp.
001310     03  ws-scan-ix              pic 9(3)   comp.
001320     03  ws-dot-pos              pic 9(3)   comp value zero.
001330*
001340* Trim scratch for the alias, scanned backward the same way, used
001350* only in month mode where the alias is optional.
001360*
001370 01  ws-trim-work.
001380     03  ws-trim-source          pic x(100).
001390     03  ws-trim-len             pic 9(3)   comp.
001400     03  ws-trim-ix              pic 9(3)   comp.
001410 01  ws-trim-chars redefines ws-trim-source.
001420     03  ws-trim-char            occurs 100 pic x.
001430*
001440* Multi-claim mode builds the archive name field by field rather
001450* than by STRING - claim id, literal, 2 digit counter, extension -
001460* then the group is carried forward flat.
001470*
001480 01  ws-multi-name-parts.
001490     03  ws-mnp-clm-id           pic x(36).
001500     03  ws-mnp-lit              pic x(11)  value "_Attachment".
001510     03  ws-mnp-ctr              pic 9(2).
001520     03  ws-mnp-ext              pic x(10).
001530 01  ws-multi-name-flat redefines ws-multi-name-parts
001540                             pic x(59).
001550*
001560* 06/03/26 vbc - Ws-Mr-Orig-Name and Ws-Mr-Arch-Name swapped into
001570*                the claim id / original filename / archive
001580*                filename column order the manifest report is
001590*                specified to print, and Ws-Mr-Orig-Name widened
001600*                30 to 36 bytes - the print line stays a 132
001610*                column landscape record (see fderprt.cob) so
001620*                Clm-Upload-Path's full 255 bytes cannot be
001630*                carried onto the line, but 36 covers every
001640*                upload path Finance Office has on file bar a
001650*                handful of deeply nested network shares, which
001660*                print truncated rather than blank as before.
001670*                Ws-Mr-Arch-Name is held at the 54 bytes the
001680*                longest possible built name needs - claim id
001690*                (36) + "_Attachment" (11) + a 2 digit counter
001700*                + a 4 character extension.
001710*
001720 01  ws-manifest-record.
001730     03  ws-mr-clm-id            pic x(36).
001740     03  filler                  pic x(2)   value spaces.
001750     03  ws-mr-orig-name         pic x(36).
001760     03  filler                  pic x(2)   value spaces.
001770     03  ws-mr-arch-name         pic x(54).
001780     03  filler                  pic x(3)   value spaces.
001790 01  ws-manifest-flat redefines ws-manifest-record
001800                             pic x(133).
001810*
001820 linkage                 section.
001830*
001840 copy "wserlnk.cob".
001850*
001860 procedure division using er-lnk-data.
001870*
001880 aa010-main              section.
001890*
001900     perform  aa020-open-files      thru aa020-exit.
001910     perform  aa030-scan-claims     thru aa030-exit.
001920     perform  aa040-close-files     thru aa040-exit.
001930     move     ws-line-count to er-lnk-line-count.
001940     goback.
001950*
001960 aa010-exit.
001970     exit     section.
001980*
001990 aa020-open-files        section.
002000*
002010     move     er-lnk-rpt-name to er-print-file-name.
002020     open     input  er-good-claim-file.
002030     open     output er-print-file.
002040     move     zero to ws-line-count ws-manifest-ctr.
002050*
002060 aa020-exit.
002070     exit     section.
002080*
002090 aa030-scan-claims       section.
002100*
002110     perform  aa031-read-claim thru aa031-exit
002120              until ws-claim-at-eof.
002130*
002140 aa030-exit.
002150     exit     section.
002160*
002170 aa031-read-claim        section.
002180*
002190     read     er-good-claim-file
002200              at end set ws-claim-at-eof to true
002210              not at end
002220                   perform aa032-consider-claim thru aa032-exit
002230     end-read.
002240*
002250 aa031-exit.
002260     exit     section.
002270*
002280 aa032-consider-claim    section.
002290*
002300     if       er-lnk-mode-month
002310              if    clm-from-date < er-lnk-window-start
002320                    or clm-from-date >= er-lnk-window-end
002330                    go to aa032-exit
002340              end-if
002350     end-if.
002360*
002370     if       er-lnk-mode-multi
002380              move  "N" to ws-found-flag
002390              set   er-lnk-id-ix to 1
002400              search er-lnk-claim-id-tbl
002410                     at end
002420                        continue
002430                     when er-lnk-claim-id-tbl (er-lnk-id-ix)
002440                                = clm-id
002450                        move "Y" to ws-found-flag
002460              end-search
002470              if    not ws-claim-found
002480                    go to aa032-exit
002490              end-if
002500     end-if.
002510*
002520     if       clm-upload-path = spaces
002530              go to aa032-exit
002540     end-if.
002550*
002560     perform  aa033-get-extension thru aa033-exit.
002570*
002580     if       er-lnk-mode-multi
002590              add   1 to ws-manifest-ctr
002600              move  clm-id       to ws-mnp-clm-id
002610              move  ws-manifest-ctr to ws-mnp-ctr
002620              move  ws-ext-cand  to ws-mnp-ext
002630              move  ws-multi-name-flat to ws-mr-arch-name
002640     else
002650              perform aa034-build-month-name thru aa034-exit
002660     end-if.
002670*
002680     move     clm-id          to ws-mr-clm-id.
002690     move     clm-upload-path to ws-mr-orig-name.
002700     if       ws-first-line
002710              write er-print-line from ws-manifest-flat
002720                    after advancing top-of-form
002730              move  "N" to ws-first-line-flag
002740     else
002750              write er-print-line from ws-manifest-flat
002760     end-if.
002770     add      1 to ws-line-count.
002780*
002790 aa032-exit.
002800     exit     section.
002810*
002820 aa033-get-extension     section.
002830*
002840     move     spaces to ws-ext-work ws-ext-cand.
002850     move     clm-upload-path to ws-ext-work.
002860     move     zero to ws-ext-len ws-dot-pos.
002870     inspect  ws-ext-work tallying ws-ext-len for characters
002880              before initial spaces.
002890*
002900     perform  aa033a-find-dot thru aa033a-exit
002910              varying ws-scan-ix from ws-ext-len by -1
002920              until ws-scan-ix < 1 or ws-dot-pos not = zero.
002930*
002940     if       ws-dot-pos not = zero
002950              move  ws-ext-work (ws-dot-pos:) to ws-ext-cand
002960     end-if.
002970*
002980 aa033-exit.
002990     exit     section.
003000*
003010 aa033a-find-dot         section.
003020*
003030     if       ws-ext-work (ws-scan-ix:1) = "."
003040              move     ws-scan-ix to ws-dot-pos
003050     end-if.
003060*
003070 aa033a-exit.
003080     exit     section.
003090*
003100 aa034-build-month-name  section.
003110*
003120     move     spaces to ws-mr-arch-name.
003130     if       clm-alias not = spaces
003140              move     clm-alias to ws-trim-source
003150              perform  aa034a-trim-length thru aa034a-exit
003160              string   "receipt_"    delimited by size
003170                       ws-trim-source (1:ws-trim-len)
003180                                     delimited by size
003190                       "_"           delimited by size
003200                       clm-id        delimited by size
003210                       ws-ext-cand   delimited by size
003220                       into ws-mr-arch-name
003230     else
003240              string   "receipt_"    delimited by size
003250                       clm-id        delimited by size
003260                       ws-ext-cand   delimited by size
003270                       into ws-mr-arch-name
003280     end-if.
003290*
003300 aa034-exit.
003310     exit     section.
003320*
003330 aa034a-trim-length      section.
003340*
003350     move     zero to ws-trim-len.
003360     perform  aa034b-scan-back thru aa034b-exit
003370              varying ws-trim-ix from 100 by -1
003380              until ws-trim-ix < 1 or ws-trim-len not = zero.
003390*
003400 aa034a-exit.
003410     exit     section.
003420*
003430 aa034b-scan-back        section.
003440*
003450     if       ws-trim-char (ws-trim-ix) not = space
003460              move     ws-trim-ix to ws-trim-len
003470     end-if.
003480*
003490 aa034b-exit.
003500     exit     section.
003510*
003520 aa040-close-files       section.
003530*
003540     close    er-good-claim-file er-print-file.
003550*
003560 aa040-exit.
003570     exit     section.
003580*
