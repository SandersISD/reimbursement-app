000100*****************************************************************
000110*                                                               *
000120*     E R I S D R P T   -   I S D   R E I M B U R S E M E N T *
000130*             R E P O R T   B U I L D E R                      *
000140*                                                               *
000150*             Uses RW (Report Writer for prints)               *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*
000210 program-id.             erisdrpt.
000220 author.                 k f wong.
000230 installation.           finance office systems unit.
000240 date-written.           22/03/1988.
000250 date-compiled.
000260 security.               confidential - internal use only.
000270*
000280* Remarks.   Called once per covered month by ermain (once only,
000290*            for the requested month, in single-month mode).
000300*            Matches the validated claim and claim-item work files
000310*            on Clm-Id, selects the items whose parent claim's
000320*            From-Date falls in the caller's month window, and
000330*            writes one ISD Reimbursement detail line per item in
000340*            Created-At order with a final TOTAL line.  In multi-
000350*            claim mode the claim set is further restricted to the
000360*            Er-Lnk-Claim-Id-Tbl list built by ermain.
000370*
000380* Called by:              ermain.
000390* Calls:                  none.
000400*
000410* Files used:
000420*            ER-Good-Claim-File  input   validated claims
000430*            ER-Good-Item-File   input   validated items
000440*            ER-Print-File       output  isd reimbursement report,
000450*                                         name set by the caller
000460*                                         in Er-Lnk-Rpt-Name
000470*
000480*****************************************************************
000490* Change log.
000500*****************************************************************
000510* 22/03/1988 kfw - created for the reimbursement suite, taken
000520*                  from the shape of pyrgstr's Report Writer use.
000530* 14/11/1990 kfw - Others column now shows the currency code
000540*                  after the amount, per Finance Office request.
000550* 09/08/1994 slc - claim lookup table enlarged 200 to 2000 entries
000560*                  for the year-end comprehensive run.
000570* 21/10/1999 wpc - y2k readiness review.  From-Date/window fields
000580*                  carry full 4 digit century throughout.  no
000590*                  changes required.
000600* 04/06/2015 myt - alias name now blanked correctly when the
000610*                  claim carries none, was showing low-values.
000620* 26/02/2026 vbc - reworked for the current reimbursement module,
000630*                  report layout redrawn to the ISD column set.
000640* 03/03/2026 vbc - item file now pre-counted before the print file
000650*                  is opened, so a month with no qualifying items
000660*                  produces no report, per Finance Office request.
000670* 06/03/2026 vbc - Prog-Name 77 level added, brought in line with
000680*                  the rest of the suite.
000690* 07/03/2026 vbc - Blank when zero added to the Hkd/Rmb/Others
000700*                  amount columns on Isd-Rpt-Detail and Isd-Rpt-
000710*                  Total - a currency not used on a given claim
000720*                  was printing "0.00" instead of a blank column.
000730* 07/03/2026 vbc - Special-Names removed - Top-Of-Form/the numeric
000740*                  class/the debug switch were carried over from
000750*                  the other programs in the suite but this report
000760*                  is driven entirely by Report Writer's own page
000770*                  control and never referenced any of the three.
000780*****************************************************************
000790*
000800 environment             division.
000810*
000820 configuration           section.
000830*
000840 input-output            section.
000850 file-control.
000860*
000870 copy "selergcl.cob".
000880 copy "selergit.cob".
000890 copy "selerprt.cob".
000900*
000910 data                    division.
000920*
000930 file section.
000940*
000950 copy "fdergcl.cob".
000960 copy "fdergit.cob".
000970*
000980 fd  er-print-file
000990     reports are isd-reimbursement-report.
001000*
001010 working-storage section.
001020*
001030 77  Prog-Name               pic x(17) value "ERISDRPT (2.1.01)".
001040*
001050 01  ws-file-status-area.
001060     03  er-good-claim-status    pic xx  value zero.
001070     03  er-good-item-status     pic xx  value zero.
001080     03  er-print-status         pic xx  value zero.
001090     03  er-print-file-name      pic x(30) value spaces.
001100*
001110 01  ws-eof-flags.
001120     03  ws-claim-eof            pic x   value "N".
001130         88  ws-claim-at-eof         value "Y".
001140     03  ws-item-eof             pic x   value "N".
001150         88  ws-item-at-eof          value "Y".
001160*
001170* Claim lookup table - built by scanning the validated claim file
001180* once for the claims falling in the caller's month window (and,
001190* multi-claim mode, in the caller's id list), then held in memory
001200* while the item file is scanned in Created-At order.
001210*
001220 01  ws-claim-table.
001230     03  ws-claim-tbl-count      pic 9(4)   comp.
001240     03  ws-claim-tbl-ent        occurs 2000 indexed by ws-clm-ix.
001250         05  ws-ct-clm-id        pic x(36).
001260         05  ws-ct-from-date     pic 9(8)   comp.
001270         05  ws-ct-exp-group     pic x(50).
001280         05  ws-ct-alias         pic x(100).
001290         05  ws-ct-receipt-flag  pic x.
001300             88  ws-ct-has-receipt   value "Y".
001310*
001320 01  ws-work-fields.
001330     03  ws-receipt-order        pic 9(5)   comp.
001340     03  ws-line-count           pic 9(5)   comp.
001350     03  ws-found-flag           pic x      value "N".
001360         88  ws-claim-found          value "Y".
001370     03  ws-any-items-flag       pic x      value "N".
001380         88  ws-any-items            value "Y".
001390     03  ws-others-amt-edit      pic z(6)9.99.
001400*
001410 01  ws-detail-line.
001420     03  ws-dl-pay-date          pic x(10).
001430     03  ws-dl-particulars       pic x(100).
001440     03  ws-dl-hkd-amt           pic s9(8)v99 comp-3 value zero.
001450     03  ws-dl-rmb-amt           pic s9(8)v99 comp-3 value zero.
001460     03  ws-dl-others-amt        pic s9(8)v99 comp-3 value zero.
001470     03  ws-dl-others-disp       pic x(15).
001480     03  ws-dl-exp-group         pic x(50).
001490     03  ws-dl-alias             pic x(100).
001500     03  ws-dl-receipt-txt       pic x(3).
001510 01  ws-dl-others-parts redefines ws-dl-others-disp.
001520     03  ws-dlo-amt-txt          pic x(11).
001530     03  ws-dlo-currency         pic x(4).
001540*
001550 01  ws-date-work.
001560     03  ws-dw-cc                pic 99.
001570     03  ws-dw-yy                pic 99.
001580     03  ws-dw-mm                pic 99.
001590     03  ws-dw-dd                pic 99.
001600 01  ws-date-work-9 redefines ws-date-work
001610                             pic 9(8).
001620*
001630 01  ws-total-work.
001640     03  ws-tot-hkd              pic s9(9)v99 comp-3 value zero.
001650     03  ws-tot-rmb              pic s9(9)v99 comp-3 value zero.
001660     03  ws-tot-others           pic s9(9)v99 comp-3 value zero.
001670*
001680* Heading month name held locally so the report section never
001690* sources directly out of the Linkage block.
001700*
001710 01  ws-hdg-month-name           pic x(14)  value spaces.
001720 01  ws-hdg-month-parts redefines ws-hdg-month-name.
001730     03  ws-hmn-name             pic x(9).
001740     03  ws-hmn-fill             pic x.
001750     03  ws-hmn-year             pic x(4).
001760*
001770 linkage                 section.
001780*
001790 copy "wserlnk.cob".
001800*
001810 report section.
001820*
001830 rd  isd-reimbursement-report
001840     control      final
001850     page limit   999
001860     heading      1
001870     first detail 5
001880     last  detail 96.
001890*
001900 01  isd-rpt-heading    type page heading.
001910     03  line  1.
001920         05  col   1     pic x(25)
001930                 value "ISD REIMBURSEMENT REPORT".
001940         05  col  50     pic x(14)  source ws-hdg-month-name.
001950     03  line  3.
001960         05  col   1                value "Rcpt".
001970         05  col   6                value "Payment".
001980         05  col  17                value "Particulars".
001990         05  col  62                value "HKD ($)".
002000         05  col  74                value "RMB ($)".
002010         05  col  86                value "Others".
002020         05  col 102                value "Expense Group".
002030         05  col 130                value "Alias Name".
002040         05  col 150                value "Receipt".
002050     03  line  4.
002060         05  col   1                value "Ordr".
002070         05  col   6                value "Date".
002080         05  col 150                value "Attached?".
002090*
002100 01  isd-rpt-detail     type detail.
002110     03  line + 1.
002120         05  col   1     pic zzzz9        source ws-receipt-order.
002130         05  col   6     pic x(10)        source ws-dl-pay-date.
002140         05  col  17     pic x(44)      source ws-dl-particulars.
002150         05  col  62     pic z(6)9.99   source ws-dl-hkd-amt
002160                                         blank when zero.
002170         05  col  74     pic z(6)9.99   source ws-dl-rmb-amt
002180                                         blank when zero.
002190         05  col  86     pic x(15)      source ws-dl-others-disp.
002200         05  col 102     pic x(27)      source ws-dl-exp-group.
002210         05  col 130     pic x(19)      source ws-dl-alias.
002220         05  col 150     pic x(3)       source ws-dl-receipt-txt.
002230*
002240 01  isd-rpt-total      type control footing final line plus 2.
002250     03  col   1         pic x(9)         value "TOTAL".
002260     03  col  62         pic z(6)9.99     source ws-tot-hkd
002270                                          blank when zero.
002280     03  col  74         pic z(6)9.99     source ws-tot-rmb
002290                                          blank when zero.
002300     03  col  86         pic z(6)9.99     source ws-tot-others
002310                                          blank when zero.
002320*
002330 procedure division using er-lnk-data.
002340*
002350 aa010-main              section.
002360*
002370     perform  aa015-open-input      thru aa015-exit.
002380     perform  aa030-build-claim-tbl thru aa030-exit.
002390     perform  aa036-count-items     thru aa036-exit.
002400     close    er-good-claim-file er-good-item-file.
002410     if       ws-any-items
002420              perform aa020-open-print thru aa020-exit
002430              move    "N" to ws-item-eof
002440              open    input er-good-item-file
002450              perform aa040-scan-items thru aa040-exit
002460              perform aa050-close-files thru aa050-exit
002470     else
002480              move    zero to ws-line-count
002490     end-if.
002500     move     ws-line-count to er-lnk-line-count.
002510     goback.
002520*
002530 aa010-exit.
002540     exit     section.
002550*
002560 aa015-open-input        section.
002570*
002580     open     input  er-good-claim-file
002590                     er-good-item-file.
002600     move     zero to ws-claim-tbl-count ws-receipt-order
002610                       ws-line-count.
002620     move     "N" to ws-any-items-flag.
002630*
002640 aa015-exit.
002650     exit     section.
002660*
002670 aa020-open-print        section.
002680*
002690     move     er-lnk-rpt-name    to er-print-file-name.
002700     move     er-lnk-month-name  to ws-hdg-month-name.
002710     open     output er-print-file.
002720     initiate isd-reimbursement-report.
002730*
002740 aa020-exit.
002750     exit     section.
002760*
002770 aa030-build-claim-tbl   section.
002780*
002790     perform  aa031-read-claim thru aa031-exit
002800              until ws-claim-at-eof.
002810*
002820 aa030-exit.
002830     exit     section.
002840*
002850 aa031-read-claim        section.
002860*
002870     read     er-good-claim-file
002880              at end set ws-claim-at-eof to true
002890              not at end
002900                   perform aa032-consider-claim thru aa032-exit
002910     end-read.
002920*
002930 aa031-exit.
002940     exit     section.
002950*
002960 aa032-consider-claim    section.
002970*
002980     if       clm-from-date < er-lnk-window-start
002990              or clm-from-date >= er-lnk-window-end
003000              go to aa032-exit
003010     end-if.
003020*
003030     if       er-lnk-mode-multi
003040              move  "N" to ws-found-flag
003050              set   er-lnk-id-ix to 1
003060              search er-lnk-claim-id-tbl
003070                     at end
003080                        continue
003090                     when er-lnk-claim-id-tbl (er-lnk-id-ix)
003100                                = clm-id
003110                        move "Y" to ws-found-flag
003120              end-search
003130              if    not ws-claim-found
003140                    go to aa032-exit
003150              end-if
003160     end-if.
003170*
003180     if       ws-claim-tbl-count < 2000
003190              add   1 to ws-claim-tbl-count
003200              set   ws-clm-ix to ws-claim-tbl-count
003210              move  clm-id        to ws-ct-clm-id    (ws-clm-ix)
003220              move  clm-from-date to ws-ct-from-date  (ws-clm-ix)
003230              move  clm-exp-group to ws-ct-exp-group  (ws-clm-ix)
003240              move  clm-alias     to ws-ct-alias      (ws-clm-ix)
003250              if    clm-upload-path not = spaces
003260                    move "Y" to ws-ct-receipt-flag (ws-clm-ix)
003270              else
003280                    move "N" to ws-ct-receipt-flag (ws-clm-ix)
003290              end-if
003300     end-if.
003310*
003320 aa032-exit.
003330     exit     section.
003340*
003350 aa036-count-items       section.
003360*
003370* Pre-count pass - reads the item file once, before the print file
003380* is opened, so that a month carrying no qualifying items leaves
003390* Ws-Any-Items off and Aa010-Main never opens the report at all.
003400*
003410     perform  aa037-read-item-count thru aa037-exit
003420              until ws-item-at-eof.
003430*
003440 aa036-exit.
003450     exit     section.
003460*
003470 aa037-read-item-count   section.
003480*
003490     read     er-good-item-file
003500              at end set ws-item-at-eof to true
003510              not at end
003520                   perform aa038-check-item thru aa038-exit
003530     end-read.
003540*
003550 aa037-exit.
003560     exit     section.
003570*
003580 aa038-check-item        section.
003590*
003600     move     "N" to ws-found-flag.
003610     set      ws-clm-ix to 1.
003620     search   ws-claim-tbl-ent
003630              at end
003640                 continue
003650              when ws-ct-clm-id (ws-clm-ix) = itm-clm-id
003660                 move "Y" to ws-found-flag
003670     end-search.
003680     if       ws-claim-found
003690              move "Y" to ws-any-items-flag
003700     end-if.
003710*
003720 aa038-exit.
003730     exit     section.
003740*
003750 aa040-scan-items        section.
003760*
003770     perform  aa041-read-item thru aa041-exit
003780              until ws-item-at-eof.
003790*
003800 aa040-exit.
003810     exit     section.
003820*
003830 aa041-read-item         section.
003840*
003850     read     er-good-item-file
003860              at end set ws-item-at-eof to true
003870              not at end
003880                   perform aa042-consider-item thru aa042-exit
003890     end-read.
003900*
003910 aa041-exit.
003920     exit     section.
003930*
003940 aa042-consider-item     section.
003950*
003960     move     "N" to ws-found-flag.
003970     set      ws-clm-ix to 1.
003980     search   ws-claim-tbl-ent
003990              at end
004000                 continue
004010              when ws-ct-clm-id (ws-clm-ix) = itm-clm-id
004020                 move "Y" to ws-found-flag
004030     end-search.
004040     if       not ws-claim-found
004050              go to aa042-exit
004060     end-if.
004070*
004080     add      1 to ws-receipt-order.
004090     add      1 to ws-line-count.
004100*
004110     move     ws-ct-from-date (ws-clm-ix) to ws-date-work-9.
004120     string   ws-dw-dd delimited by size
004130              "-"       delimited by size
004140              ws-dw-mm  delimited by size
004150              "-"       delimited by size
004160              ws-dw-cc  ws-dw-yy delimited by size
004170              into ws-dl-pay-date.
004180*
004190     move     itm-desc            to ws-dl-particulars.
004200     move     ws-ct-exp-group   (ws-clm-ix) to ws-dl-exp-group.
004210     move     ws-ct-alias       (ws-clm-ix) to ws-dl-alias.
004220     move     zero to ws-dl-hkd-amt ws-dl-rmb-amt
004230                       ws-dl-others-amt.
004240     move     spaces to ws-dl-others-disp.
004250*
004260     evaluate itm-curr
004270         when "HKD"
004280              move  itm-amt to ws-dl-hkd-amt
004290              add   itm-amt to ws-tot-hkd
004300         when "RMB"
004310              move  itm-amt to ws-dl-rmb-amt
004320              add   itm-amt to ws-tot-rmb
004330         when other
004340              move  itm-amt to ws-dl-others-amt
004350              add   itm-amt to ws-tot-others
004360              move  itm-amt to ws-others-amt-edit
004370              string ws-others-amt-edit delimited by size
004380                     " "                delimited by size
004390                     itm-curr           delimited by size
004400                     into ws-dl-others-disp
004410     end-evaluate.
004420*
004430     if       ws-ct-has-receipt (ws-clm-ix)
004440              move "Yes" to ws-dl-receipt-txt
004450     else
004460              move "No " to ws-dl-receipt-txt
004470     end-if.
004480*
004490     generate isd-rpt-detail.
004500*
004510 aa042-exit.
004520     exit     section.
004530*
004540 aa050-close-files       section.
004550*
004560     terminate isd-reimbursement-report.
004570     close    er-good-item-file er-print-file.
004580*
004590 aa050-exit.
004600     exit     section.
004610*
