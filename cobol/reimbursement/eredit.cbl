000100*****************************************************************
000110*                                                               *
000120*      E R E D I T   -   C L A I M   /   I T E M   E D I T     *
000130*                                                               *
000140*****************************************************************
000150*
000160 identification          division.
000170*
000180 program-id.             eredit.
000190 author.                 k f wong.
000200 installation.           finance office systems unit.
000210 date-written.           14/02/1988.
000220 date-compiled.
000230 security.               confidential - internal use only.
000240*
000250* Remarks.   Reads the claim master and claim-item detail files
000260*            in full and validates every record against the
000270*            reimbursement edit rules.  Passed records are
000280*            written unchanged to the "good" work files read by
000290*            the report and manifest generators; failed records
000300*            are written to the reject listing with a reason
000310*            code.  An item whose parent claim itself failed is
000320*            rejected too, reason 090, even if the item's own
000330*            fields are otherwise in order.
000340*
000350* Called by:               ermain.
000360* Calls:                   none.
000370*
000380* Linkage.   Er-Lnk-Reject-Count is set before Goback so ermain
000390*            can fold this run's rejects into the run summary
000400*            line without having to open and count the reject
000410*            listing itself.
000420*
000430* Files used:
000440*            ER-Claim-File       input   claim master
000450*            ER-Item-File        input   claim item detail
000460*            ER-Good-Claim-File  output  validated claims
000470*            ER-Good-Item-File   output  validated items
000480*            ER-Reject-File      output  rejected record listing
000490*
000500*****************************************************************
000510* Change log.
000520*****************************************************************
000530* 14/02/1988 kfw - created for the reimbursement suite.
000540* 30/06/1989 kfw - added the rejected-claim lookup table so an
000550*                  item is rejected when its parent claim fails,
000560*                  rather than being reported as if the claim
000570*                  side of the run was clean.
000580* 08/03/1993 slc - receipt extension check added, PDF/PNG/JPG
000590*                  only at the time - JPEG added 1995 below.
000600* 17/07/1995 myt - .JPEG added to the allowed extension list
000610*                  (see wseredt.cob) - digital cameras now
000620*                  produce four character extensions.
000630* 21/10/1999 wpc - y2k readiness review.  From-Date/To-Date carry
000640*                  full 4 digit century throughout (see
000650*                  wserclm.cob) - the day-of-month table below
000660*                  already allows for the year 2000 being a leap
000670*                  year.  no changes required.
000680* 12/05/2011 slc - rejected-claim table enlarged 500 to 2000
000690*                  entries - year-end catch-up runs were
000700*                  overflowing it.
000710* 09/01/2026 vbc - reworked for the current reimbursement module,
000720*                  taken from the shape of build-cbasic's plain
000730*                  sequential read/write style.
000740* 01/03/2026 vbc - Er-Lnk-Data linkage added so the combined
000750*                  claims/items reject count can be passed back
000760*                  to ermain for the run summary line.
000770* 06/03/2026 vbc - Aa000-Main moved back to the top of the
000780*                  procedure division - it had fallen to the
000790*                  bottom of the file and physical fall-through
000800*                  from Aa040-Close-Files was re-running the whole
000810*                  edit pass a second time.  Prog-Name 77 level
000820*                  also added, brought in line with the rest of
000830*                  the suite.
000840* 07/03/2026 vbc - Aa022-Validate-Claim now runs the days-in-month
000850*                  check against Clm-To-Date as well as Clm-From-
000860*                  Date - only the from-date was being decomposed
000870*                  and checked against the table, the to-date was
000880*                  only ever compared numerically against it.
000890* 07/03/2026 vbc - Special-Names removed - Top-Of-Form/the numeric
000900*                  class/the debug switch were carried over from
000910*                  the other programs but this one writes no print
000920*                  output and never referenced any of the three.
000930*****************************************************************
000940*
000950 environment             division.
000960*
000970 configuration           section.
000980*
000990 input-output            section.
001000 file-control.
001010*
001020 copy "selerclm.cob".
001030 copy "seleritm.cob".
001040 copy "selergcl.cob".
001050 copy "selergit.cob".
001060 copy "selerrej.cob".
001070*
001080 data                    division.
001090*
001100 file section.
001110*
001120 copy "fderclm.cob".
001130 copy "fderitm.cob".
001140 copy "fdergcl.cob".
001150 copy "fdergit.cob".
001160 copy "fderrej.cob".
001170*
001180 working-storage section.
001190*
001200 77  Prog-Name               pic x(15) value "EREDIT (2.0.05)".
001210*
001220 01  ws-file-status-area.
001230     03  er-claim-status         pic xx  value zero.
001240     03  er-item-status          pic xx  value zero.
001250     03  er-good-claim-status    pic xx  value zero.
001260     03  er-good-item-status     pic xx  value zero.
001270     03  er-reject-status        pic xx  value zero.
001280*
001290 01  ws-eof-flags.
001300     03  ws-claim-eof            pic x   value "N".
001310         88  ws-claim-at-eof         value "Y".
001320     03  ws-item-eof             pic x   value "N".
001330         88  ws-item-at-eof          value "Y".
001340*
001350 01  ws-counters.
001360     03  ws-claims-read          pic 9(7)   comp.
001370     03  ws-claims-passed        pic 9(7)   comp.
001380     03  ws-claims-rejected      pic 9(7)   comp.
001390     03  ws-items-read           pic 9(7)   comp.
001400     03  ws-items-passed         pic 9(7)   comp.
001410     03  ws-items-rejected       pic 9(7)   comp.
001420*
001430 01  ws-edit-flags.
001440     03  ws-claim-ok-flag        pic x.
001450         88  ws-claim-passed         value "Y".
001460         88  ws-claim-failed         value "N".
001470     03  ws-reason-ix            pic 9      comp.
001480     03  ws-work-code            pic 9(3).
001490     03  ws-parent-rejected      pic x      value spaces.
001500*
001510 01  ws-rejected-claims.
001520     03  ws-rej-claim-count      pic 9(5)   comp.
001530     03  ws-rej-claim-tbl        occurs 2000 pic x(36)
001540                                 indexed by ws-rej-ix.
001550*
001560* Receipt file-name extension check work area - the caller's
001570* upload path is scanned back from the last non-blank character
001580* to find the final "." so a four or five character extension is
001590* picked up correctly either way.
001600*
001610 01  ws-ext-check.
001620     03  ws-ext-work             pic x(255).
001630     03  ws-ext-cand             pic x(5).
001640     03  ws-ext-len              pic 9(3)   comp.
001650     03  ws-scan-ix              pic 9(3)   comp.
001660     03  ws-dot-pos              pic 9(3)   comp value zero.
001670*
001680* Calendar-date check work area - a from-date or to-date is moved
001690* here so its parts can be validated against the days-in-month
001700* table below.  Redefined a second way so the whole 8 digits can
001710* be compared for From <= To without unpacking either one.
001720*
001730 01  ws-date-check.
001740     03  ws-dc-cc                pic 99.
001750     03  ws-dc-yy                pic 99.
001760     03  ws-dc-mm                pic 99.
001770     03  ws-dc-dd                pic 99.
001780 01  ws-date-check-9 redefines ws-date-check
001790                             pic 9(8).
001800*
001810 01  ws-days-in-month-table.
001820     03  filler                  pic 99  value 31.
001830     03  filler                  pic 99  value 28.
001840     03  filler                  pic 99  value 31.
001850     03  filler                  pic 99  value 30.
001860     03  filler                  pic 99  value 31.
001870     03  filler                  pic 99  value 30.
001880     03  filler                  pic 99  value 31.
001890     03  filler                  pic 99  value 31.
001900     03  filler                  pic 99  value 30.
001910     03  filler                  pic 99  value 31.
001920     03  filler                  pic 99  value 30.
001930     03  filler                  pic 99  value 31.
001940 01  ws-days-in-month-tbl redefines ws-days-in-month-table.
001950     03  ws-days-in-month        occurs 12 pic 99.
001960*
001970 copy "wseredt.cob".
001980*
001990 linkage                 section.
002000*
002010 copy "wserlnk.cob".
002020*
002030 procedure division using er-lnk-data.
002040*
002050 aa000-main              section.
002060*
002070     perform  aa010-open-files  thru aa010-exit.
002080     perform  aa020-edit-claims thru aa020-exit.
002090     perform  aa030-edit-items  thru aa030-exit.
002100     perform  aa040-close-files thru aa040-exit.
002110     compute  er-lnk-reject-count =
002120              ws-claims-rejected + ws-items-rejected.
002130     goback.
002140*
002150 aa000-exit.
002160     exit     section.
002170*
002180 aa010-open-files        section.
002190*
002200     open     input  er-claim-file
002210                     er-item-file.
002220     open     output er-good-claim-file
002230                     er-good-item-file
002240                     er-reject-file.
002250     move     zeros to ws-claims-read    ws-claims-passed
002260                        ws-claims-rejected
002270                        ws-items-read    ws-items-passed
002280                        ws-items-rejected
002290                        ws-rej-claim-count.
002300*
002310 aa010-exit.
002320     exit     section.
002330*
002340 aa020-edit-claims       section.
002350*
002360     perform  aa021-read-claim thru aa021-exit
002370              until ws-claim-at-eof.
002380*
002390 aa020-exit.
002400     exit     section.
002410*
002420 aa021-read-claim        section.
002430*
002440     read     er-claim-file
002450              at end set ws-claim-at-eof to true
002460              not at end
002470                   add 1 to ws-claims-read
002480                   perform aa022-validate-claim thru aa022-exit
002490     end-read.
002500*
002510 aa021-exit.
002520     exit     section.
002530*
002540 aa022-validate-claim    section.
002550*
002560     set      ws-claim-passed to true.
002570     move     zero to ws-reason-ix.
002580*
002590     move     clm-from-date to ws-date-check-9.
002600     if       ws-dc-mm < 1 or ws-dc-mm > 12
002610              set      ws-claim-failed to true
002620              move     1 to ws-reason-ix
002630     else
002640              if       ws-dc-dd < 1
002650                       or ws-dc-dd > ws-days-in-month (ws-dc-mm)
002660                       set   ws-claim-failed to true
002670                       move  1 to ws-reason-ix
002680              end-if
002690     end-if.
002700     if       ws-claim-passed
002710              move     clm-to-date to ws-date-check-9
002720              if       ws-dc-mm < 1 or ws-dc-mm > 12
002730                       set   ws-claim-failed to true
002740                       move  1 to ws-reason-ix
002750              else
002760                       if    ws-dc-dd < 1
002770                             or ws-dc-dd >
002780                                ws-days-in-month (ws-dc-mm)
002790                             set  ws-claim-failed to true
002800                             move 1 to ws-reason-ix
002810                       end-if
002820              end-if
002830     end-if.
002840     if       ws-claim-passed
002850              if       clm-from-date > clm-to-date
002860                       set   ws-claim-failed to true
002870                       move  1 to ws-reason-ix
002880              end-if
002890     end-if.
002900*
002910     if       ws-claim-passed
002920              if       clm-total-amt < .01
002930                       set   ws-claim-failed to true
002940                       move  2 to ws-reason-ix
002950              end-if
002960     end-if.
002970*
002980     if       ws-claim-passed
002990              set      er-curr-ix to 1
003000              search   er-valid-curr-ent
003010                       at end
003020                          set  ws-claim-failed to true
003030                          move 3 to ws-reason-ix
003040                       when er-valid-curr-ent (er-curr-ix)
003050                                = clm-total-curr
003060                          continue
003070              end-search
003080     end-if.
003090*
003100     if       ws-claim-passed
003110              if       clm-bus-purpose = spaces
003120                       set   ws-claim-failed to true
003130                       move  4 to ws-reason-ix
003140              end-if
003150     end-if.
003160*
003170     if       ws-claim-passed
003180              and clm-upload-path not = spaces
003190              perform  aa023-check-extension thru aa023-exit
003200     end-if.
003210*
003220     if       ws-claim-passed
003230              add      1 to ws-claims-passed
003240              write    er-good-claim-record from er-claim-record
003250     else
003260              add      1 to ws-claims-rejected
003270              move     "CLAIM" to rej-type
003280              move     clm-id  to rej-key
003290              move     er-rej-reason-cd (ws-reason-ix)
003300                       to ws-work-code
003310              move     ws-work-code      to rej-reason-code
003320              move     er-rej-reason-msg (ws-reason-ix)
003330                       to rej-reason-text
003340              write    er-reject-record
003350              if       ws-rej-claim-count < 2000
003360                       add   1 to ws-rej-claim-count
003370                       move  clm-id to
003380                             ws-rej-claim-tbl (ws-rej-claim-count)
003390              end-if
003400     end-if.
003410*
003420 aa022-exit.
003430     exit     section.
003440*
003450 aa023-check-extension   section.
003460*
003470     move     spaces to ws-ext-work.
003480     move     clm-upload-path to ws-ext-work.
003490     move     zero to ws-ext-len ws-dot-pos.
003500     inspect  ws-ext-work tallying ws-ext-len for characters
003510              before initial spaces.
003520*
003530     perform  aa024-find-dot thru aa024-exit
003540              varying ws-scan-ix from ws-ext-len by -1
003550              until ws-scan-ix < 1 or ws-dot-pos not = zero.
003560*
003570     if       ws-dot-pos = zero
003580              set   ws-claim-failed to true
003590              move  5 to ws-reason-ix
003600     else
003610              move     ws-ext-work (ws-dot-pos:) to ws-ext-cand
003620              inspect  ws-ext-cand converting
003630                       "abcdefghijklmnopqrstuvwxyz" to
003640                       "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
003650              set      er-ext-ix to 1
003660              search   er-valid-ext-ent
003670                       at end
003680                          set   ws-claim-failed to true
003690                          move  5 to ws-reason-ix
003700                       when er-valid-ext-ent (er-ext-ix)
003710                                = ws-ext-cand
003720                          continue
003730              end-search
003740     end-if.
003750*
003760 aa023-exit.
003770     exit     section.
003780*
003790 aa024-find-dot          section.
003800*
003810* Called out-of-line, varied backward from the last non-blank
003820* character of the upload path - the first "." found scanning
003830* right to left is the extension separator.
003840*
003850     if       ws-ext-work (ws-scan-ix:1) = "."
003860              move     ws-scan-ix to ws-dot-pos
003870     end-if.
003880*
003890 aa024-exit.
003900     exit     section.
003910*
003920 aa030-edit-items        section.
003930*
003940     perform  aa031-read-item thru aa031-exit
003950              until ws-item-at-eof.
003960*
003970 aa030-exit.
003980     exit     section.
003990*
004000 aa031-read-item         section.
004010*
004020     read     er-item-file
004030              at end set ws-item-at-eof to true
004040              not at end
004050                   add 1 to ws-items-read
004060                   perform aa032-validate-item thru aa032-exit
004070     end-read.
004080*
004090 aa031-exit.
004100     exit     section.
004110*
004120 aa032-validate-item     section.
004130*
004140     move     spaces to ws-parent-rejected.
004150     set      ws-rej-ix to 1.
004160     search   ws-rej-claim-tbl
004170              at end
004180                 continue
004190              when ws-rej-claim-tbl (ws-rej-ix) = itm-clm-id
004200                 move "Y" to ws-parent-rejected
004210     end-search.
004220*
004230     if       ws-parent-rejected = "Y"
004240              add      1 to ws-items-rejected
004250              move     "ITEM " to rej-type
004260              move     itm-clm-id to rej-key
004270              move     090 to rej-reason-code
004280              move     er-rej-reason-msg (9) to rej-reason-text
004290              write    er-reject-record
004300              go       to aa032-exit
004310     end-if.
004320*
004330     move     zero to ws-reason-ix.
004340     if       itm-desc = spaces
004350              move     8 to ws-reason-ix
004360     end-if.
004370     if       ws-reason-ix = zero
004380              and itm-amt < .01
004390              move     6 to ws-reason-ix
004400     end-if.
004410     if       ws-reason-ix = zero
004420              set      er-curr-ix to 1
004430              search   er-valid-curr-ent
004440                       at end
004450                          move 7 to ws-reason-ix
004460                       when er-valid-curr-ent (er-curr-ix)
004470                                = itm-curr
004480                          continue
004490              end-search
004500     end-if.
004510*
004520     if       ws-reason-ix = zero
004530              add      1 to ws-items-passed
004540              write    er-good-item-record from er-item-record
004550     else
004560              add      1 to ws-items-rejected
004570              move     "ITEM " to rej-type
004580              move     itm-clm-id to rej-key
004590              move     er-rej-reason-cd (ws-reason-ix)
004600                       to ws-work-code
004610              move     ws-work-code       to rej-reason-code
004620              move     er-rej-reason-msg (ws-reason-ix)
004630                       to rej-reason-text
004640              write    er-reject-record
004650     end-if.
004660*
004670 aa032-exit.
004680     exit     section.
004690*
004700 aa040-close-files       section.
004710*
004720     close    er-claim-file      er-item-file
004730              er-good-claim-file er-good-item-file
004740              er-reject-file.
004750*
004760 aa040-exit.
004770     exit     section.
004780*
