000100*****************************************************************
000110*                                                               *
000120*     E R F I N R P T   -   F I N A N C I A L   O F F I C E *
000130*             E X P E N S E   R E P O R T   B U I L D E R      *
000140*                                                               *
000150*             Uses RW (Report Writer for prints)               *
000160*                                                               *
000170*****************************************************************
000180*
000190 identification          division.
000200*
000210 program-id.             erfinrpt.
000220 author.                 k f wong.
000230 installation.           finance office systems unit.
000240 date-written.           14/04/1988.
000250 date-compiled.
000260 security.               confidential - internal use only.
000270*
000280* Remarks.   Called once per run by ermain, after erisdrpt has
000290*            written the covered months.  Reads the validated
000300*            claim file, merges each claim's item descriptions
000310*            and item justifications (semicolon-joined, item
000320*            entry order), resolves the paid/total fallback, and
000330*            writes one Financial Office Expense line per
000340*            selected claim in Created-At order.  No totals
000350*            line - amounts are in mixed currencies.  In multi-
000360*            claim mode the claim set is restricted to the
000370*            Er-Lnk-Claim-Id-Tbl list built by ermain and the
000380*            report is a single combined run, not split by
000390*            month.
000400*
000410* Called by:              ermain.
000420* Calls:                  none.
000430*
000440* Files used:
000450*            ER-Good-Claim-File  input   validated claims
000460*            ER-Good-Item-File   input   validated items
000470*            ER-Print-File       output  financial expense report,
000480*                                         name set by the caller
000490*                                         in Er-Lnk-Rpt-Name
000500*
000510*****************************************************************
000520* Change log.
000530*****************************************************************
000540* 14/04/1988 kfw - created for the reimbursement suite, item merge
000550*                  logic taken from the shape of pyrgstr's running
000560*                  totals work, redrawn as a text accumulator.
000570* 02/12/1991 kfw - Justifications column added at Finance Office
000580*                  request, blank justifications no longer counted
000590*                  in the join.
000600* 09/08/1994 slc - claim/item lookup tables enlarged 200 to 2000
000610*                  entries for the year-end comprehensive run.
000620* 21/10/1999 wpc - y2k readiness review.  Incurred date fields
000630*                  carry full 4 digit century throughout.  no
000640*                  changes required.
000650* 04/06/2015 myt - alias name now blanked correctly when the claim
000660*                  carries none, was showing low-values.
000670* 27/02/2026 vbc - reworked for the current reimbursement module,
000680*                  report layout redrawn to the Finance column
000690*                  set.
000700* 06/03/2026 vbc - Prog-Name 77 level added, brought in line with
000710*                  the rest of the suite.
000720* 07/03/2026 vbc - Special-Names removed - Top-Of-Form/the numeric
000730*                  class/the debug switch were carried over from
000740*                  the other programs in the suite but nothing
000750*                  here ever referenced them, and this report is
000760*                  driven entirely by Report Writer's own page
000770*                  control.  Ws-Trim-Chars added, redefining Ws-
000780*                  Trim-Source as a character table, and Aa091-
000790*                  Scan-Back now walks it by subscript instead of
000800*                  reference modification.  Ws-File-Status-Area
000810*                  regrouped under Ws-File-Statuses with Ws-File-
000820*                  Statuses-Flat redefining it, checked and
000830*                  displayed to the console in Aa050-Close-Files
000840*                  when any of the run's three file statuses came
000850*                  back non-zero.
000860*****************************************************************
000870*
000880 environment             division.
000890*
000900 configuration           section.
000910*
000920 input-output            section.
000930 file-control.
000940*
000950 copy "selergcl.cob".
000960 copy "selergit.cob".
000970 copy "selerprt.cob".
000980*
000990 data                    division.
001000*
001010 file section.
001020*
001030 copy "fdergcl.cob".
001040 copy "fdergit.cob".
001050*
001060 fd  er-print-file
001070     reports are financial-expense-report.
001080*
001090 working-storage section.
001100*
001110 77  Prog-Name               pic x(17) value "ERFINRPT (2.0.02)".
001120*
001130 01  ws-file-status-area.
001140     03  ws-file-statuses.
001150         05  er-good-claim-status    pic xx  value zero.
001160         05  er-good-item-status     pic xx  value zero.
001170         05  er-print-status         pic xx  value zero.
001180     03  ws-file-statuses-flat redefines ws-file-statuses
001190                             pic x(6).
001200     03  er-print-file-name      pic x(30) value spaces.
001210*
001220 01  ws-eof-flags.
001230     03  ws-claim-eof            pic x   value "N".
001240         88  ws-claim-at-eof         value "Y".
001250     03  ws-item-eof             pic x   value "N".
001260         88  ws-item-at-eof          value "Y".
001270*
001280* Item merge table - built by scanning the validated item file
001290* once, one entry per parent claim, accumulating its item
001300* descriptions and justifications as running text with a string
001310* pointer, so the claim pass that follows needs only one lookup
001320* per claim.
001330*
001340 01  ws-item-agg-table.
001350     03  ws-ia-count             pic 9(4)   comp.
001360     03  ws-ia-ent               occurs 2000 indexed by ws-ia-ix.
001370         05  ws-ia-clm-id        pic x(36).
001380         05  ws-ia-desc          pic x(300) value spaces.
001390         05  ws-ia-desc-ptr      pic 9(3)   comp value 1.
001400         05  ws-ia-justif        pic x(300) value spaces.
001410         05  ws-ia-justif-ptr    pic 9(3)   comp value 1.
001420         05  ws-ia-justif-any    pic x      value "N".
001430             88  ws-ia-has-justif    value "Y".
001440*
001450 01  ws-work-fields.
001460     03  ws-line-count           pic 9(5)   comp.
001470     03  ws-found-flag           pic x      value "N".
001480         88  ws-claim-found          value "Y".
001490*
001500* Generic trim scratch - scanned backward for the last non-space
001510* character, the way aa023/aa024 in eredit find the extension dot.
001520*
001530 01  ws-trim-work.
001540     03  ws-trim-source          pic x(300).
001550     03  ws-trim-len             pic 9(3)   comp.
001560     03  ws-trim-ix              pic 9(3)   comp.
001570 01  ws-trim-chars redefines ws-trim-source.
001580     03  ws-trim-char            occurs 300 pic x.
001590*
001600 01  ws-detail-line.
001610     03  ws-dl-inc-from          pic x(10).
001620     03  ws-dl-inc-to            pic x(10).
001630     03  ws-dl-desc              pic x(60).
001640     03  ws-dl-paid-curr         pic x(3).
001650     03  ws-dl-paid-amt          pic s9(8)v99 comp-3 value zero.
001660     03  ws-dl-exp-group         pic x(50).
001670     03  ws-dl-alias             pic x(100).
001680     03  ws-dl-bus-purp          pic x(40).
001690     03  ws-dl-justif            pic x(50).
001700     03  ws-dl-clm-id            pic x(36).
001710*
001720 01  ws-date-work.
001730     03  ws-dw-cc                pic 99.
001740     03  ws-dw-yy                pic 99.
001750     03  ws-dw-mm                pic 99.
001760     03  ws-dw-dd                pic 99.
001770 01  ws-date-work-9 redefines ws-date-work
001780                             pic 9(8).
001790*
001800 linkage                 section.
001810*
001820 copy "wserlnk.cob".
001830*
001840 report section.
001850*
001860 rd  financial-expense-report
001870     page limit   999
001880     heading      1
001890     first detail 5
001900     last  detail 96.
001910*
001920 01  fin-rpt-heading    type page heading.
001930     03  line  1.
001940         05  col   1     pic x(35)
001950                 value "FINANCIAL OFFICE EXPENSE REPORT".
001960     03  line  3.
001970         05  col   1                value "Incurred".
001980         05  col  12                value "Incurred".
001990         05  col  23                value "Description".
002000         05  col  84                value "Paid".
002010         05  col  88                value "Paid Total".
002020         05  col 101                value "Expense Group".
002030         05  col 129                value "Alias Name".
002040         05  col 149                value "Business".
002050         05  col 190                value "Justifications".
002060         05  col 231                value "UUID".
002070     03  line  4.
002080         05  col   1                value "Date From".
002090         05  col  12                value "Date To".
002100         05  col  84                value "Currency".
002110         05  col  88                value "Amount".
002120         05  col 149                value "Purpose".
002130*
002140 01  fin-rpt-detail     type detail.
002150     03  line + 1.
002160         05  col   1     pic x(10)      source ws-dl-inc-from.
002170         05  col  12     pic x(10)      source ws-dl-inc-to.
002180         05  col  23     pic x(60)      source ws-dl-desc.
002190         05  col  84     pic x(3)       source ws-dl-paid-curr.
002200         05  col  88     pic z(6)9.99   source ws-dl-paid-amt.
002210         05  col 101     pic x(27)      source ws-dl-exp-group.
002220         05  col 129     pic x(19)      source ws-dl-alias.
002230         05  col 149     pic x(40)      source ws-dl-bus-purp.
002240         05  col 190     pic x(40)      source ws-dl-justif.
002250         05  col 231     pic x(36)      source ws-dl-clm-id.
002260*
002270 procedure division using er-lnk-data.
002280*
002290 aa010-main              section.
002300*
002310     perform  aa020-open-files      thru aa020-exit.
002320     perform  aa030-build-item-agg  thru aa030-exit.
002330     perform  aa040-scan-claims     thru aa040-exit.
002340     perform  aa050-close-files     thru aa050-exit.
002350     move     ws-line-count to er-lnk-line-count.
002360     goback.
002370*
002380 aa010-exit.
002390     exit     section.
002400*
002410 aa020-open-files        section.
002420*
002430     move     er-lnk-rpt-name    to er-print-file-name.
002440     open     input  er-good-claim-file
002450                     er-good-item-file.
002460     open     output er-print-file.
002470     move     zero to ws-ia-count ws-line-count.
002480     initiate financial-expense-report.
002490*
002500 aa020-exit.
002510     exit     section.
002520*
002530 aa030-build-item-agg    section.
002540*
002550     perform  aa031-read-item thru aa031-exit
002560              until ws-item-at-eof.
002570*
002580 aa030-exit.
002590     exit     section.
002600*
002610 aa031-read-item         section.
002620*
002630     read     er-good-item-file
002640              at end set ws-item-at-eof to true
002650              not at end
002660                   perform aa032-merge-item thru aa032-exit
002670     end-read.
002680*
002690 aa031-exit.
002700     exit     section.
002710*
002720 aa032-merge-item        section.
002730*
002740     move     "N" to ws-found-flag.
002750     set      ws-ia-ix to 1.
002760     search   ws-ia-ent
002770              at end
002780                 continue
002790              when ws-ia-clm-id (ws-ia-ix) = itm-clm-id
002800                 move "Y" to ws-found-flag
002810     end-search.
002820*
002830     if       not ws-claim-found
002840              if    ws-ia-count < 2000
002850                    add   1 to ws-ia-count
002860                    set   ws-ia-ix to ws-ia-count
002870                    move  itm-clm-id to ws-ia-clm-id (ws-ia-ix)
002880                    move  spaces to ws-ia-desc   (ws-ia-ix)
002890                                    ws-ia-justif (ws-ia-ix)
002900                    move  1 to ws-ia-desc-ptr   (ws-ia-ix)
002910                               ws-ia-justif-ptr (ws-ia-ix)
002920                    move  "N" to ws-ia-justif-any (ws-ia-ix)
002930              else
002940                    go to aa032-exit
002950              end-if
002960     end-if.
002970*
002980     if       ws-ia-desc-ptr (ws-ia-ix) not = 1
002990              string   "; " delimited by size
003000                       into ws-ia-desc (ws-ia-ix)
003010                       with pointer ws-ia-desc-ptr (ws-ia-ix)
003020     end-if.
003030     move     itm-desc to ws-trim-source.
003040     perform  aa090-trim-length thru aa090-exit.
003050     if       ws-trim-len > 0
003060              string   ws-trim-source (1:ws-trim-len)
003070                       delimited by size
003080                       into ws-ia-desc (ws-ia-ix)
003090                       with pointer ws-ia-desc-ptr (ws-ia-ix)
003100     end-if.
003110*
003120     move     itm-justif to ws-trim-source.
003130     perform  aa090-trim-length thru aa090-exit.
003140     if       ws-trim-len > 0
003150              if    ws-ia-has-justif (ws-ia-ix)
003160                    string   "; " delimited by size
003170                             into ws-ia-justif (ws-ia-ix)
003180                             with pointer
003190                                  ws-ia-justif-ptr (ws-ia-ix)
003200              end-if
003210              string   ws-trim-source (1:ws-trim-len)
003220                       delimited by size
003230                       into ws-ia-justif (ws-ia-ix)
003240                       with pointer ws-ia-justif-ptr (ws-ia-ix)
003250              move     "Y" to ws-ia-justif-any (ws-ia-ix)
003260     end-if.
003270*
003280 aa032-exit.
003290     exit     section.
003300*
003310 aa040-scan-claims       section.
003320*
003330     perform  aa041-read-claim thru aa041-exit
003340              until ws-claim-at-eof.
003350*
003360 aa040-exit.
003370     exit     section.
003380*
003390 aa041-read-claim        section.
003400*
003410     read     er-good-claim-file
003420              at end set ws-claim-at-eof to true
003430              not at end
003440                   perform aa042-consider-claim thru aa042-exit
003450     end-read.
003460*
003470 aa041-exit.
003480     exit     section.
003490*
003500 aa042-consider-claim    section.
003510*
003520     if       er-lnk-mode-month
003530              if    clm-from-date < er-lnk-window-start
003540                    or clm-from-date >= er-lnk-window-end
003550                    go to aa042-exit
003560              end-if
003570     end-if.
003580*
003590     if       er-lnk-mode-multi
003600              move  "N" to ws-found-flag
003610              set   er-lnk-id-ix to 1
003620              search er-lnk-claim-id-tbl
003630                     at end
003640                        continue
003650                     when er-lnk-claim-id-tbl (er-lnk-id-ix)
003660                                = clm-id
003670                        move "Y" to ws-found-flag
003680              end-search
003690              if    not ws-claim-found
003700                    go to aa042-exit
003710              end-if
003720     end-if.
003730*
003740     add      1 to ws-line-count.
003750*
003760     move     clm-from-date to ws-date-work-9.
003770     string   ws-dw-dd delimited by size
003780              "-"       delimited by size
003790              ws-dw-mm  delimited by size
003800              "-"       delimited by size
003810              ws-dw-cc  ws-dw-yy delimited by size
003820              into ws-dl-inc-from.
003830     move     clm-to-date to ws-date-work-9.
003840     string   ws-dw-dd delimited by size
003850              "-"       delimited by size
003860              ws-dw-mm  delimited by size
003870              "-"       delimited by size
003880              ws-dw-cc  ws-dw-yy delimited by size
003890              into ws-dl-inc-to.
003900*
003910     move     "N" to ws-found-flag.
003920     set      ws-ia-ix to 1.
003930     search   ws-ia-ent
003940              at end
003950                 continue
003960              when ws-ia-clm-id (ws-ia-ix) = clm-id
003970                 move "Y" to ws-found-flag
003980     end-search.
003990     if       ws-claim-found
004000              move  ws-ia-desc   (ws-ia-ix) to ws-dl-desc
004010              move  ws-ia-justif (ws-ia-ix) to ws-dl-justif
004020     else
004030              move  spaces to ws-dl-desc ws-dl-justif
004040     end-if.
004050*
004060     if       clm-paid-curr not = spaces
004070              move  clm-paid-curr to ws-dl-paid-curr
004080     else
004090              move  clm-total-curr to ws-dl-paid-curr
004100     end-if.
004110     if       clm-paid-amt not = zero
004120              move  clm-paid-amt to ws-dl-paid-amt
004130     else
004140              move  clm-total-amt to ws-dl-paid-amt
004150     end-if.
004160*
004170     move     clm-exp-group   to ws-dl-exp-group.
004180     move     clm-alias       to ws-dl-alias.
004190     move     clm-bus-purpose to ws-dl-bus-purp.
004200     move     clm-id          to ws-dl-clm-id.
004210*
004220     generate fin-rpt-detail.
004230*
004240 aa042-exit.
004250     exit     section.
004260*
004270* Backward scan for the last non-space character of Ws-Trim-Source
004280* the way aa023/aa024 in eredit locate the extension dot - avoids
004290* the intrinsic-function trim the newer compilers offer.
004300*
004310 aa090-trim-length       section.
004320*
004330     move     zero to ws-trim-len.
004340     perform  aa091-scan-back thru aa091-exit
004350              varying ws-trim-ix from 300 by -1
004360              until ws-trim-ix < 1 or ws-trim-len not = zero.
004370*
004380 aa090-exit.
004390     exit     section.
004400*
004410 aa091-scan-back         section.
004420*
004430     if       ws-trim-char (ws-trim-ix) not = space
004440              move     ws-trim-ix to ws-trim-len
004450     end-if.
004460*
004470 aa091-exit.
004480     exit     section.
004490*
004500 aa050-close-files       section.
004510*
004520     terminate financial-expense-report.
004530     if       ws-file-statuses-flat not = "000000"
004540              display  Prog-Name " FILE STATUS WARNING "
004550                       ws-file-statuses-flat
004560     end-if.
004570     close    er-good-claim-file er-good-item-file er-print-file.
004580*
004590 aa050-exit.
004600     exit     section.
004610*
