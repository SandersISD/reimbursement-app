000100*****************************************************************
000110*                                                               *
000120*     E R 0 0 0   -   R E I M B U R S E M E N T   P E R I O D  *
000130*              P A R S E R   /   D E R I V E R                 *
000140*                                                               *
000150*****************************************************************
000160*
000170 identification          division.
000180*
000190 program-id.             er000.
000200 author.                 k f wong.
000210 installation.           finance office systems unit.
000220 date-written.           03/11/1987.
000230 date-compiled.
000240 security.               confidential - internal use only.
000250*
000260* Remarks.  Called subprogram - two functions selected by
000270*           Er-Lnk-Function in the Er-Lnk-Data linkage block -
000280*           1 = parse a "yyyy-mm" period string into a month
000290*               window and a display name.
000300*           2 = given a stored claim from-date, return its
000310*               (year, month) pair for the covered-months table
000320*               built by ermain.
000330*
000340* Called by:              ermain.
000350* Calls:                  none.
000360*
000370*****************************************************************
000380* Change log.
000390*****************************************************************
000400* 03/11/1987 kfw - created for the reimbursement suite.
000410* 19/04/1988 kfw - month name table widened to 9 chars after
000420*                  "september" truncated to 8 on the isd report.
000430* 11/09/1991 slc - added function 2, window lookup by claim date,
000440*                  for the new comprehensive multi-claim run.
000450* 02/12/1994 myt - year now held 4 digits throughout, was 2.
000460* 27/10/1999 wpc - y2k readiness review.  century held in full
000470*                  in Er-Lnk-Year and Er-Lnk-Window-Start/End
000480*                  since the 1994 change above - no two digit
000490*                  year field remains in this module.  no
000500*                  changes required.
000510* 14/03/2008 slc - leading/trailing space check added to the
000520*                  hyphen position test - some upload batches
000530*                  were padding the period field.
000540* 25/02/2026 vbc - reworked comments for the current reimbursement
000550*                  module documentation pass.  logic unchanged.
000560* 06/03/2026 vbc - Prog-Name 77 level added, brought in line with
000570*                  the rest of the suite.
000580* 07/03/2026 vbc - Special-Names removed - Top-Of-Form/the numeric
000590*                  class/the debug switch were carried over from
000600*                  the other programs but this one writes no print
000610*                  output and never referenced any of the three.
000620*****************************************************************
000630*
000640 environment             division.
000650*
000660 configuration           section.
000670*
000680 input-output            section.
000690 file-control.
000700*
000710 data                    division.
000720*
000730 working-storage section.
000740*
000750 77  Prog-Name               pic x(15) value "ER000 (2.0.03)".
000760*
000770 01  ws-period-work           pic x(7).
000780 01  ws-period-parts redefines ws-period-work.
000790     03  ws-per-year          pic x(4).
000800     03  ws-per-hyphen        pic x.
000810     03  ws-per-month         pic x(2).
000820*
000830 01  ws-claim-date-work       pic 9(8).
000840 01  ws-claim-date-parts redefines ws-claim-date-work.
000850     03  ws-cd-year           pic 9(4).
000860     03  ws-cd-month          pic 99.
000870     03  ws-cd-day            pic 99.
000880*
000890 01  ws-work-fields.
000900     03  ws-year-num          pic 9(4)   comp.
000910     03  ws-month-num         pic 99     comp.
000920     03  ws-next-year         pic 9(4)   comp.
000930     03  ws-next-month        pic 99     comp.
000940     03  ws-period-flag       pic x      value "Y".
000950         88  ws-period-ok         value "Y".
000960         88  ws-period-bad        value "N".
000970*
000980 01  ws-month-name-table.
000990     03  filler                pic x(9)  value "JANUARY".
001000     03  filler                pic x(9)  value "FEBRUARY".
001010     03  filler                pic x(9)  value "MARCH".
001020     03  filler                pic x(9)  value "APRIL".
001030     03  filler                pic x(9)  value "MAY".
001040     03  filler                pic x(9)  value "JUNE".
001050     03  filler                pic x(9)  value "JULY".
001060     03  filler                pic x(9)  value "AUGUST".
001070     03  filler                pic x(9)  value "SEPTEMBER".
001080     03  filler                pic x(9)  value "OCTOBER".
001090     03  filler                pic x(9)  value "NOVEMBER".
001100     03  filler                pic x(9)  value "DECEMBER".
001110 01  ws-month-name-tbl redefines ws-month-name-table.
001120     03  ws-month-name-ent     occurs 12 pic x(9).
001130*
001140 linkage                 section.
001150*
001160 copy "wserlnk.cob".
001170*
001180 procedure division using er-lnk-data.
001190*
001200 aa010-main              section.
001210*
001220     if       er-lnk-fn-parse
001230              perform  aa020-parse-period thru aa020-exit
001240     else
001250              perform  aa030-window-from-date thru aa030-exit
001260     end-if.
001270     goback.
001280*
001290 aa010-exit.
001300     exit     section.
001310*
001320 aa020-parse-period      section.
001330*
001340* Split the caller's "yyyy-mm" period string, columns 1-4 year,
001350* column 5 the hyphen, columns 6-7 month, and validate each part.
001360*
001370     move     er-lnk-period to ws-period-work.
001380     set      ws-period-ok to true.
001390*
001400     if       ws-per-hyphen not = "-"
001410              set      ws-period-bad to true
001420     end-if.
001430     if       ws-per-year not numeric
001440              set      ws-period-bad to true
001450     end-if.
001460     if       ws-per-month not numeric
001470              set      ws-period-bad to true
001480     end-if.
001490     if       ws-period-bad
001500              move     "N" to er-lnk-valid-flag
001510              go       to aa020-exit
001520     end-if.
001530*
001540     move     ws-per-year  to ws-year-num.
001550     move     ws-per-month to ws-month-num.
001560*
001570     if       ws-year-num  = zero
001580              or ws-month-num < 1
001590              or ws-month-num > 12
001600              move     "N" to er-lnk-valid-flag
001610              go       to aa020-exit
001620     end-if.
001630*
001640     move     ws-year-num  to er-lnk-year.
001650     move     ws-month-num to er-lnk-month.
001660     compute  er-lnk-window-start =
001670              (ws-year-num * 10000) + (ws-month-num * 100) + 1.
001680*
001690     if       ws-month-num = 12
001700              move     1 to ws-next-month
001710              add      1 to ws-year-num giving ws-next-year
001720     else
001730              add      1 to ws-month-num giving ws-next-month
001740              move     ws-year-num to ws-next-year
001750     end-if.
001760     compute  er-lnk-window-end =
001770              (ws-next-year * 10000) + (ws-next-month * 100) + 1.
001780*
001790     perform  aa040-build-month-name thru aa040-exit.
001800     move     "Y" to er-lnk-valid-flag.
001810*
001820 aa020-exit.
001830     exit     section.
001840*
001850 aa030-window-from-date  section.
001860*
001870* No validation required here - the from-date has already passed
001880* through eredit's calendar-date edit before this function is
001890* ever called, so it is taken as correct.
001900*
001910     move     er-lnk-claim-date to ws-claim-date-work.
001920     move     ws-cd-year        to er-lnk-year.
001930     move     ws-cd-month       to er-lnk-month.
001940     move     "Y"               to er-lnk-valid-flag.
001950*
001960 aa030-exit.
001970     exit     section.
001980*
001990 aa040-build-month-name  section.
002000*
002010     move     spaces to er-lnk-month-name.
002020     string   ws-month-name-ent (ws-month-num) delimited by space
002030              " "                              delimited by size
002040              er-lnk-year                      delimited by size
002050              into er-lnk-month-name.
002060*
002070 aa040-exit.
002080     exit     section.
002090*
