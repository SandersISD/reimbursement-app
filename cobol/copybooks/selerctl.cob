000100* 06/01/26 vbc - Created for the reimbursement module.
000110     select  ER-Control-File assign      "ERCTL"
000120                              organization line sequential
000130                              status      ER-Control-Status.
