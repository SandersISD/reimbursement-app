000100*******************************************
000110*                                          *
000120*  Working Storage - Reimbursement Edit   *
000130*     Constants And Reason Texts (U6)     *
000140*******************************************
000150* 09/01/26 vbc - Created for the reimbursement module.
000160* 03/02/26 vbc - RMB added to the valid currency table per
000170*                Finance Office memo FO-26-014.
000180* 22/02/26 vbc - Reason text table shortened to one filler
000190*                line per entry - was overflowing the line.
000200* 24/02/26 vbc - Index-names added to the currency and
000210*                extension tables so eredit can search them.
000220 01  ER-Valid-Currencies.
000230     03  filler  pic x(3) value "HKD".
000240     03  filler  pic x(3) value "USD".
000250     03  filler  pic x(3) value "EUR".
000260     03  filler  pic x(3) value "GBP".
000270     03  filler  pic x(3) value "JPY".
000280     03  filler  pic x(3) value "CNY".
000290     03  filler  pic x(3) value "RMB".
000300 01  ER-Valid-Curr-Tbl redefines ER-Valid-Currencies.
000310     03  ER-Valid-Curr-Ent occurs 7 pic x(3)
000320             indexed by ER-Curr-Ix.
000330*
000340 01  ER-Valid-Extensions.
000350     03  filler  pic x(5) value ".PDF ".
000360     03  filler  pic x(5) value ".PNG ".
000370     03  filler  pic x(5) value ".JPG ".
000380     03  filler  pic x(5) value ".JPEG".
000390 01  ER-Valid-Ext-Tbl redefines ER-Valid-Extensions.
000400     03  ER-Valid-Ext-Ent  occurs 4 pic x(5)
000410             indexed by ER-Ext-Ix.
000420*
000430 01  ER-Reject-Reasons.
000440     03  filler  pic x(41)
000450             value "010CLAIM DATE RANGE INVALID              ".
000460     03  filler  pic x(41)
000470             value "020CLAIM AMOUNT BELOW 0.01               ".
000480     03  filler  pic x(41)
000490             value "030CLAIM CURRENCY NOT ALLOWED            ".
000500     03  filler  pic x(41)
000510             value "040CLAIM PURPOSE IS BLANK                ".
000520     03  filler  pic x(41)
000530             value "050CLAIM RECEIPT EXT NOT ALLOWED         ".
000540     03  filler  pic x(41)
000550             value "060ITEM AMOUNT BELOW 0.01                ".
000560     03  filler  pic x(41)
000570             value "070ITEM CURRENCY NOT ALLOWED             ".
000580     03  filler  pic x(41)
000590             value "080ITEM DESCRIPTION IS BLANK             ".
000600     03  filler  pic x(41)
000610             value "090ITEM - PARENT CLAIM REJECTED          ".
000620 01  ER-Reject-Reason-Tbl redefines ER-Reject-Reasons.
000630     03  ER-Rej-Reason-Ent occurs 9.
000640         05  ER-Rej-Reason-Cd    pic x(3).
000650         05  ER-Rej-Reason-Msg   pic x(38).
