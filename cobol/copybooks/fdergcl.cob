000100* 09/01/26 vbc - Created for the reimbursement module.
000110* 22/02/26 vbc - Copy statement split, was overflowing the line.
000120 FD  ER-Good-Claim-File
000130     record contains 786 characters.
000140     copy "wserclm.cob"
000150         replacing ER-Claim-Record by ER-Good-Claim-Record.
