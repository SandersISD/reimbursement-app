000100* 12/01/26 vbc - Created for the reimbursement module.  Wide
000110*                enough for the 132 col landscape reports,
000120*                see selerprt.cob.
000130 FD  ER-Print-File.
000140 01  ER-Print-Line         pic x(133).
