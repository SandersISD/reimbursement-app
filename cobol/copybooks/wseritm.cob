000100*******************************************
000110*                                          *
000120*  Record Definition For Claim Item       *
000130*           Detail File                   *
000140*     Uses Itm-Clm-Id + Itm-Created-At    *
000150*     as the sort key                     *
000160*******************************************
000170*  File size 276 bytes.
000180*
000190* 04/01/26 vbc - Created for the reimbursement module, taken
000200*                from the shape of wspychk.cob.
000210* 07/03/26 vbc - Itm-Created-At-Parts removed - it redefined the
000220*                binary Itm-Created-At over display 99 sub-fields,
000230*                which does not hold the digits it looks like it
000240*                does.  Nothing referenced it.
000250 01  ER-Item-Record.
000260     03  Itm-Id                pic 9(9)   comp.
000270*    Foreign key back to ER-Claim-Record.
000280     03  Itm-Clm-Id            pic x(36).
000290     03  Itm-Desc              pic x(100).
000300     03  Itm-Amt               pic s9(8)v99  comp-3.
000310     03  Itm-Curr              pic x(3).
000320     03  Itm-Paid-Amt          pic s9(8)v99  comp-3.
000330     03  Itm-Paid-Curr         pic x(3).
000340*    Spaces if no justification was entered.
000350     03  Itm-Justif            pic x(100).
000360     03  Itm-Created-At        pic 9(14)  comp.
000370     03  filler                pic x(10).
