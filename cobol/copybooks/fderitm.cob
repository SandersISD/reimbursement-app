000100* 04/01/26 vbc - Created for the reimbursement module.
000110 FD  ER-Item-File
000120     record contains 276 characters.
000130 copy "wseritm.cob".
