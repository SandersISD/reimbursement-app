000100* 04/01/26 vbc - Created for the reimbursement module.
000110     select  ER-Claim-File assign      "ERCLM"
000120                            organization line sequential
000130                            status      ER-Claim-Status.
