000100*******************************************
000110*                                          *
000120*  Record Definition For Claim Master     *
000130*           File                          *
000140*     Uses Clm-Id as key                  *
000150*******************************************
000160*  File size 786 bytes.
000170*
000180* THESE FIELD DEFINITIONS MAY NEED CHANGING
000190*
000200* 04/01/26 vbc - Created for the reimbursement module, taken
000210*                from the shape of wspyemp.cob.
000220* 11/02/26 vbc - Clm-Created-At added as secondary sort key,
000230*                filler reduced to suit.
000240* 07/03/26 vbc - Clm-From-Date-Parts removed - it redefined the
000250*                binary Clm-From-Date over display 99 sub-fields,
000260*                which does not hold the digits it looks like it
000270*                does.  Nothing referenced it; eredit and er000
000280*                each hold their own display-usage copy of a
000290*                claim date already where one is needed.
000300 01  ER-Claim-Record.
000310*    Clm-Id is the UUID text primary key.
000320     03  Clm-Id                pic x(36).
000330*    Clm-From-Date/Clm-To-Date are stored ccyymmdd, binary.
000340     03  Clm-From-Date         pic 9(8)   comp.
000350     03  Clm-To-Date           pic 9(8)   comp.
000360*    Claimed total, in Clm-Total-Curr - default HKD.
000370     03  Clm-Total-Amt         pic s9(8)v99  comp-3.
000380     03  Clm-Total-Curr        pic x(3).
000390*    Set only when paid in a diff currency, zero/spaces otherwise.
000400     03  Clm-Paid-Amt          pic s9(8)v99  comp-3.
000410     03  Clm-Paid-Curr         pic x(3).
000420*    Airfare, Meal, General Consumables, Registration/Conference/
000430*    Visa Fee, Others etc.
000440     03  Clm-Exp-Group         pic x(50).
000450*    Short label - spaces if none given.
000460     03  Clm-Alias             pic x(100).
000470     03  Clm-Bus-Purpose       pic x(200).
000480*    Spaces = no receipt attached.
000490     03  Clm-Upload-Path       pic x(255).
000500*    Ccyymmddhhmmss - secondary sort key for claim-level reports.
000510     03  Clm-Created-At        pic 9(14)  comp.
000520     03  Clm-User-Id           pic x(50).
000530     03  filler                pic x(61).
