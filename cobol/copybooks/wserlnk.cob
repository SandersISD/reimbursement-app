000100*******************************************
000110*                                          *
000120*  Linkage Data Passed Between ERMAIN     *
000130*     And The Called Reimbursement        *
000140*     Modules - taken from the shape      *
000150*     of wscall.cob.                      *
000160*******************************************
000170* 06/01/26 vbc - Created for the reimbursement module.
000180* 20/02/26 vbc - Added ER-Lnk-Rpt-Name for the caller to read
000190*                back the report file actually written.
000200* 25/02/26 vbc - Added ER-Lnk-Function/ER-Lnk-Claim-Date so
000210*                ER000 can serve both the period-parse call
000220*                and the per-claim window-lookup call.
000230* 26/02/26 vbc - ER-Lnk-Rpt-Name widened 20 to 30 - the isd
000240*                report file names run to 25 characters.
000250* 27/02/26 vbc - Index-name added to Er-Lnk-Claim-Id-Tbl so the
000260*                report builders can search it.
000270 01  ER-Lnk-Data.
000280     03  ER-Lnk-Function       pic 9.
000290         88  ER-Lnk-Fn-Parse       value 1.
000300         88  ER-Lnk-Fn-Window      value 2.
000310     03  ER-Lnk-Mode           pic 9.
000320         88  ER-Lnk-Mode-Month     value 1.
000330         88  ER-Lnk-Mode-Multi     value 2.
000340     03  ER-Lnk-Period         pic x(7).
000350     03  ER-Lnk-Claim-Date     pic 9(8)  comp.
000360     03  ER-Lnk-Window-Start   pic 9(8)  comp.
000370     03  ER-Lnk-Window-End     pic 9(8)  comp.
000380     03  ER-Lnk-Year           pic 9(4)  comp.
000390     03  ER-Lnk-Month          pic 99    comp.
000400     03  ER-Lnk-Month-Name     pic x(14).
000410     03  ER-Lnk-Valid-Flag     pic x.
000420         88  ER-Lnk-Valid          value "Y".
000430         88  ER-Lnk-Invalid        value "N".
000440     03  ER-Lnk-Claim-Count    pic 99    comp.
000450     03  ER-Lnk-Claim-Id-Tbl   occurs 50 pic x(36)
000460             indexed by ER-Lnk-Id-Ix.
000470     03  ER-Lnk-Rpt-Name       pic x(30).
000480     03  ER-Lnk-Line-Count     pic 9(5)  comp.
000490     03  ER-Lnk-Reject-Count   pic 9(5)  comp.
