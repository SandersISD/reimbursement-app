000100* 04/01/26 vbc - Created for the reimbursement module.
000110 FD  ER-Claim-File
000120     record contains 786 characters.
000130 copy "wserclm.cob".
