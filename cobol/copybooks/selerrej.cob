000100* 09/01/26 vbc - Created for the reimbursement module.
000110     select  ER-Reject-File assign      "ERREJ"
000120                             organization line sequential
000130                             status      ER-Reject-Status.
