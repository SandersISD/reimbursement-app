000100*******************************************
000110*                                          *
000120*  Record Definition For Run Control /    *
000130*     Request File                        *
000140*     One record read per run             *
000150*******************************************
000160*  File size 1830 bytes.
000170*
000180* 06/01/26 vbc - Created for the reimbursement module.
000190* 19/02/26 vbc - Ctl-Claim-Id table increased 20 to 50 entries
000200*                per request from J Fung, Finance Office.
000210 01  ER-Control-Record.
000220*    1 = single accounting-month run, 2 = multi-claim
000230*    comprehensive run.
000240     03  Ctl-Mode              pic 9.
000250         88  Ctl-Mode-Month        value 1.
000260         88  Ctl-Mode-Multi        value 2.
000270*    Accounting period as entered, yyyy-mm.
000280     03  Ctl-Period            pic x(7).
000290     03  Ctl-Claim-Count       pic 99     comp.
000300     03  Ctl-Claim-Id-Tbl      occurs 50  pic x(36).
000310     03  filler                pic x(20).
