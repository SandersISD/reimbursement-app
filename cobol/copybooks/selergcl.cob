000100* 09/01/26 vbc - Created for the reimbursement module - validated
000110*                claims produced by EREDIT, consumed by the report
000120*                and manifest generators.
000130     select  ER-Good-Claim-File assign      "ERGCLM"
000140                                 organization line sequential
000150                                 status      ER-Good-Claim-Status.
