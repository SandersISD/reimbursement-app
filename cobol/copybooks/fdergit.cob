000100* 09/01/26 vbc - Created for the reimbursement module.
000110* 22/02/26 vbc - Copy statement split, was overflowing the line.
000120 FD  ER-Good-Item-File
000130     record contains 276 characters.
000140     copy "wseritm.cob"
000150         replacing ER-Item-Record by ER-Good-Item-Record.
