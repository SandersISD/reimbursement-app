000100* 04/01/26 vbc - Created for the reimbursement module.
000110     select  ER-Item-File  assign      "ERITM"
000120                            organization line sequential
000130                            status      ER-Item-Status.
