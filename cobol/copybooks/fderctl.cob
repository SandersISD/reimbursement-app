000100* 06/01/26 vbc - Created for the reimbursement module.
000110 FD  ER-Control-File
000120     record contains 1830 characters.
000130 copy "wserctl.cob".
