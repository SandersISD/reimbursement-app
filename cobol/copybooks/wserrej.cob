000100*******************************************
000110*                                          *
000120*  Record Definition For The Reject       *
000130*     Listing - Failed Claims/Items       *
000140*******************************************
000150*  File size 111 bytes.
000160*
000170* 09/01/26 vbc - Created for the reimbursement module.
000180 01  ER-Reject-Record.
000190     03  Rej-Type              pic x(5).
000200         88  Rej-Type-Claim        value "CLAIM".
000210         88  Rej-Type-Item         value "ITEM ".
000220     03  Rej-Key               pic x(36).
000230     03  Rej-Reason-Code       pic 9(3)  comp.
000240     03  Rej-Reason-Text       pic x(60).
000250     03  filler                pic x(7).
