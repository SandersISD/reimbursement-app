000100* 09/01/26 vbc - Created for the reimbursement module.
000110 FD  ER-Reject-File
000120     record contains 111 characters.
000130 copy "wserrej.cob".
