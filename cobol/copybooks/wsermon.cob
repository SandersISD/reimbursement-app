000100*******************************************
000110*                                          *
000120*  Working Storage For The Distinct       *
000130*     Covered-Months Table (U1)           *
000140*******************************************
000150* 15/01/26 vbc - Created for the reimbursement module.  12
000160*                entries covers a year, comprehensive runs
000170*                spanning more than that are not seen in
000180*                practice - Finance Office confirmed 26/01/26.
000190* 03/03/26 vbc - Er-Mon-Lines added so ermain can carry each
000200*                month's ISD line count through to the run
000210*                summary without a second pass over the table.
000220 01  ER-Month-Table.
000230     03  ER-Mon-Count          pic 99    comp.
000240     03  ER-Mon-Entry          occurs 12 indexed by ER-Mon-Ix.
000250         05  ER-Mon-Year       pic 9(4)  comp.
000260         05  ER-Mon-Month      pic 99    comp.
000270         05  ER-Mon-Lines      pic 9(5)  comp.
