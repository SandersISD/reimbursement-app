000100* 09/01/26 vbc - Created for the reimbursement module - validated
000110*                items produced by EREDIT.
000120     select  ER-Good-Item-File assign      "ERGITM"
000130                                organization line sequential
000140                                status      ER-Good-Item-Status.
