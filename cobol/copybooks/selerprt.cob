000100* 12/01/26 vbc - Created for the reimbursement module.  Name is
000110*                set into ER-Print-File-Name by the calling
000120*                paragraph before the OPEN, one physical file
000130*                serving whichever report is current - see
000140*                build-cbasic for the pattern this was taken from.
000150     select  ER-Print-File assign      ER-Print-File-Name
000160                            organization line sequential
000170                            status      ER-Print-Status.
